000100*=================================================================
000200* PROGRAMADOR: A. MENDES - COBOL DICAS
000300* DATA.......: 05/03/1988
000400* DESCRICAO..: PROGRAMA PRINCIPAL DO SIMULADOR DE DINAMICA
000500*              POPULACIONAL. CONTROLA A SEQUENCIA DO BATCH: LEITURA
000600*              DO TASK, CALCULO DAS PASSAGENS DE ESTADO, EXPORTACAO
000700*              DO RESULTADO E COPIA DE AUDITORIA DO TASK PROCESSADO.
000800* NOME.......: POPU001A
000900*=================================================================
001000* HISTORICO DE ALTERACOES
001100*-----------------------------------------------------------------
001200* DATA       AUT  CHAMADO  DESCRICAO
001300*-----------------------------------------------------------------
001400* 05/03/1988 AJM  CR1042   PROGRAMA ORIGINAL. PORTE DO SIMULADOR EM
001500*                          SUBSTITUICAO AO ANTIGO CAD0001A (CADASTRO).
001600*                          MANTIDA A MESMA SEQUENCIA DE SECOES:
001700*                          DATA/HORA, CARGA, PROCESSAMENTO, GRAVACAO,
001800*                          RELATORIO.
001900* 18/03/1988 AJM  CR1046   INCLUIDA VALIDACAO DE QUANTIDADE DE PASSOS
002000*                          ANTES DE ACIONAR O CALCULO (TASK VAZIO NAO
002100*                          GERA EXPORTACAO).
002200* 24/03/1988 RSM  CR1053   INCLUIDA CHAMADA A TASKG001A APOS O CALCULO,
002300*                          PARA GRAVAR COPIA DE AUDITORIA DO TASK
002400*                          EFETIVAMENTE PROCESSADO (SETTINGS/ESTADOS/
002500*                          TRANSICOES NA FORMA COMO SAIRAM DO CALC001A).
002600* 04/11/1999 CMS  CR1099   REVISAO Y2K - CONFIRMADA AUSENCIA DE CAMPOS
002700*                          DE ANO EM 2 DIGITOS/CENTURIA; NENHUM AJUSTE
002800*                          NECESSARIO NESTE PROGRAMA.
002900* 12/11/1999 CMS  CR1104   ABSORVIDA A LOGICA DE DATA/HORA DO ANTIGO
003000*                          SUBPROGRAMA GENERICO PROGDATA (APOSENTADO).
003100*                          O CARIMBO DE ABERTURA/FECHO PASSA A INCLUIR
003200*                          O DIA DA SEMANA E O DIA DO ANO DA RODADA.
003300* 03/01/2000 JRB  CR1109   CONFIRMADO EM PRODUCAO QUE O CARIMBO DE
003400*                          ABERTURA GRAVOU CORRETAMENTE A RODADA DE
003500*                          01/01/2000; A VIRADA DE SECULO NAO EXIGIU
003600*                          NENHUM AJUSTE.
003700* 30/06/2000 AJM  CR1121   BOOK COD001A REORGANIZADO (SIGLA DE 3
003800*                          LETRAS DO DIA DA SEMANA INCLUIDA); O
003900*                          BANNER DE ABERTURA PASSOU A EXIBIR A
004000*                          SIGLA ENTRE PARENTESES ANTES DO NOME
004100*                          POR EXTENSO DO DIA DA SEMANA.
004200*=================================================================
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. POPU001A.
004500 AUTHOR. A. MENDES.
004600 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS BATCH.
004700 DATE-WRITTEN. 05/03/1988.
004800 DATE-COMPILED.
004900 SECURITY. USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
005000*-----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400       C01 IS TOP-OF-FORM.
005500*-----------------------------------------------------------------
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800* QUANTIDADE MAXIMA DE PASSOS ADMITIDA NUMA UNICA RODADA
005900 01  WRK-MAX-PASSOS              PIC 9(04) COMP VALUE 1000.
006000 01  WRK-IND1                    PIC 9(02) COMP VALUE ZEROS.
006100* MASCARA FORMATO DA DATA - DD/MM/AAAA, PARA O BANNER DE ABERTURA
006200 01  WRK-MASC-DATA.
006300       05 WRK-MASC-DATA-DIA           PIC 9(002) VALUE ZEROS.
006400       05 FILLER                      PIC X(001) VALUE '/'.
006500       05 WRK-MASC-DATA-MES           PIC 9(002) VALUE ZEROS.
006600       05 FILLER                      PIC X(001) VALUE '/'.
006700       05 WRK-MASC-DATA-ANO           PIC 9(004) VALUE ZEROS.
006800* MASCARA FORMATO DA HORA - HH:MM:SS, PARA O BANNER DE ABERTURA
006900 01  WRK-MASC-HORA.
007000       05 WRK-MASC-HORA-HH            PIC 9(002) VALUE ZEROS.
007100       05 FILLER                      PIC X(001) VALUE ':'.
007200       05 WRK-MASC-HORA-MM            PIC 9(002) VALUE ZEROS.
007300       05 FILLER                      PIC X(001) VALUE ':'.
007400       05 WRK-MASC-HORA-SS            PIC 9(002) VALUE ZEROS.
007500* DEFINICAO DE DATA E HORA DO SISTEMA (BANNER DE ABERTURA/FECHO).
007600      COPY COD001A.
007700* ---------------- REDEFINES 1 DE 3 - MASCARA DE DATA COMO UMA -----
007800* ---------------- UNICA STRING DE 10 POSICOES (DUMP EM LOG) -------
007900 01  WRK-CARIMBO-DATA-ALT REDEFINES WRK-MASC-DATA.
008000       05  WRK-CARIMBO-DATA            PIC X(010).
008100* DIA DO ANO DA RODADA (JULIANO), OBTIDO JUNTO COM A DATA DO
008200* SISTEMA NA ABERTURA DO BATCH - CR1104.
008300 01  WRK-DIAS-ANO-YYYYDDD.
008400       05 WRK-DIAS-ANO-AAAA           PIC 9(004) VALUE ZEROS.
008500       05 WRK-DIAS-ANO-DDD            PIC 9(003) VALUE ZEROS.
008600       05 FILLER                      PIC X(005) VALUE SPACES.
008700* AREA DE PARAMETROS DO TASK (SETTINGS, ESTADOS, TRANSICOES E
008800* TABELA DE RESULTADO), CADA UMA MANTIDA AQUI PORQUE ESTE E O
008900* PROGRAMA PRINCIPAL - NAO E PASSADA POR LINKAGE, E SIM PASSADA
009000* POR USING PARA CADA SUBPROGRAMA CHAMADO ABAIXO.
009100      COPY CPYT001A.
009200      COPY CPYT002A.
009300      COPY CPYT003A.
009400      COPY CPYT004A.
009500* ---------------- REDEFINES 2 DE 3 - QTDE DE PASSOS DO TASK COMO ---
009600* ---------------- VISAO NUMERICA SEM SINAL (VALIDACAO DE LIMITE) ---
009700 01  CPYT001A-QTDE-PASSOS-ALT REDEFINES CPYT001A-REGISTRO.
009800       05  FILLER                      PIC X(009).
009900       05  WRK-QTDE-PASSOS-U           PIC 9(09).
010000       05  FILLER                      PIC X(079).
010100* ---------------- REDEFINES 3 DE 3 - DUMP DO CABECALHO DO BOOK DE --
010200* ---------------- SETTINGS DO TASK (DEBUG CR1046) ------------------
010300 01  CPYT001A-DUMP-ALT REDEFINES CPYT001A-HEADER.
010400       05  CPYT001A-DUMP-COMPLETO      PIC X(018).
010500*-----------------------------------------------------------------
010600 PROCEDURE DIVISION.
010700*-----------------------------------------------------------------
010800*-----------------------------------------------------------------
010900* PROCESSAMENTO PRINCIPAL
011000*-----------------------------------------------------------------
011100 0000-PROCESSAR                  SECTION.
011200*-----------------------------------------------------------------
011300      PERFORM 0001-OBTER-DATA
011400      PERFORM 0002-LER-TASK
011500      PERFORM 0003-CALCULAR
011600      PERFORM 0004-EXPORTAR-RESULT
011700      PERFORM 0005-GRAVA-COPIA-TASK
011800      PERFORM 9999-FINALIZAR
011900      .
012000*-----------------------------------------------------------------
012100 0000-END.                       EXIT.
012200*-----------------------------------------------------------------
012300*-----------------------------------------------------------------
012400* OBTER DATA/HORA DO SISTEMA PARA O BANNER DE ABERTURA
012500*-----------------------------------------------------------------
012600* 12/11/1999 CMS - CR1104 - ROTINA ANTES ISOLADA NO SUBPROGRAMA
012700*    GENERICO PROGDATA, TRAZIDA PARA CA PORQUE SO ESTE PROGRAMA A
012800*    USAVA (PROGDATA APOSENTADO).
012900 0001-OBTER-DATA                 SECTION.
013000*-----------------------------------------------------------------
013100      ACCEPT COD001A-DATA             FROM DATE YYYYMMDD
013200      ACCEPT COD001A-DIA-SEMANA       FROM DAY-OF-WEEK
013300      ACCEPT COD001A-TIME             FROM TIME
013400      ACCEPT WRK-DIAS-ANO-YYYYDDD     FROM DAY YYYYDDD
013500*
013600      PERFORM 0011-CALC-DESC-MES
013700      PERFORM 0012-CALC-DESC-SEM
013800*
013900      MOVE COD001A-DATA-ANO           TO WRK-MASC-DATA-ANO
014000      MOVE COD001A-DATA-MES           TO WRK-MASC-DATA-MES
014100      MOVE COD001A-DATA-DIA           TO WRK-MASC-DATA-DIA
014200      MOVE COD001A-HORA               TO WRK-MASC-HORA-HH
014300      MOVE COD001A-MINUTO             TO WRK-MASC-HORA-MM
014400      MOVE COD001A-SEGUNDO            TO WRK-MASC-HORA-SS
014500      MOVE WRK-DIAS-ANO-DDD           TO COD001A-DIAS-ANO
014600*
014700      DISPLAY 'POPU001A: INICIO DA SIMULACAO ....: ' WRK-MASC-DATA
014800                        ' ' WRK-MASC-HORA
014900      DISPLAY 'POPU001A: DIA DA SEMANA/DO ANO ....: ('
015000              COD001A-SIGLA-SEMANA ') ' COD001A-DESC-SEMANA
015100              ' / DIA ' COD001A-DIAS-ANO
015200      .
015300*-----------------------------------------------------------------
015400 0001-EXIT.                      EXIT.
015500*-----------------------------------------------------------------
015600*-----------------------------------------------------------------
015700* CALCULAR A DESCRICAO DO MES DA DATA DO SISTEMA
015800*-----------------------------------------------------------------
015900 0011-CALC-DESC-MES              SECTION.
016000*-----------------------------------------------------------------
016100      EVALUATE  COD001A-DATA-MES
016200      WHEN 01
016300              MOVE 'JANEIRO'             TO COD001A-DESC-MES
016400      WHEN 02
016500              MOVE 'FEVEREIRO'           TO COD001A-DESC-MES
016600      WHEN 03
016700              MOVE 'MARCO'               TO COD001A-DESC-MES
016800      WHEN 04
016900              MOVE 'ABRIL'               TO COD001A-DESC-MES
017000      WHEN 05
017100              MOVE 'MAIO'                TO COD001A-DESC-MES
017200      WHEN 06
017300              MOVE 'JUNHO'               TO COD001A-DESC-MES
017400      WHEN 07
017500              MOVE 'JULHO'               TO COD001A-DESC-MES
017600      WHEN 08
017700              MOVE 'AGOSTO'              TO COD001A-DESC-MES
017800      WHEN 09
017900              MOVE 'SETEMBRO'            TO COD001A-DESC-MES
018000      WHEN 10
018100              MOVE 'OUTUBRO'             TO COD001A-DESC-MES
018200      WHEN 11
018300              MOVE 'NOVEMBRO'            TO COD001A-DESC-MES
018400      WHEN 12
018500              MOVE 'DEZEMBRO'            TO COD001A-DESC-MES
018600      WHEN OTHER
018700              MOVE 'INVALIDO'            TO COD001A-DESC-MES
018800      END-EVALUATE
018900      .
019000*-----------------------------------------------------------------
019100 0011-EXIT.                      EXIT.
019200*-----------------------------------------------------------------
019300*-----------------------------------------------------------------
019400* CALCULAR A DESCRICAO DO DIA DA SEMANA DA DATA DO SISTEMA
019500*-----------------------------------------------------------------
019600 0012-CALC-DESC-SEM              SECTION.
019700*-----------------------------------------------------------------
019800      EVALUATE  COD001A-DIA-SEMANA
019900      WHEN 01
020000              MOVE 'SEGUNDA-FEIRA'       TO COD001A-DESC-SEMANA
020100              MOVE 'SEG'                 TO COD001A-SIGLA-SEMANA
020200      WHEN 02
020300              MOVE 'TERCA-FEIRA'         TO COD001A-DESC-SEMANA
020400              MOVE 'TER'                 TO COD001A-SIGLA-SEMANA
020500      WHEN 03
020600              MOVE 'QUARTA-FEIRA'        TO COD001A-DESC-SEMANA
020700              MOVE 'QUA'                 TO COD001A-SIGLA-SEMANA
020800      WHEN 04
020900              MOVE 'QUINTA-FEIRA'        TO COD001A-DESC-SEMANA
021000              MOVE 'QUI'                 TO COD001A-SIGLA-SEMANA
021100      WHEN 05
021200              MOVE 'SEXTA-FEIRA'         TO COD001A-DESC-SEMANA
021300              MOVE 'SEX'                 TO COD001A-SIGLA-SEMANA
021400      WHEN 06
021500              MOVE 'SABADO'              TO COD001A-DESC-SEMANA
021600              MOVE 'SAB'                 TO COD001A-SIGLA-SEMANA
021700      WHEN 07
021800              MOVE 'DOMINGO'             TO COD001A-DESC-SEMANA
021900              MOVE 'DOM'                 TO COD001A-SIGLA-SEMANA
022000      WHEN OTHER
022100              MOVE 'INVALIDO'            TO COD001A-DESC-SEMANA
022200              MOVE '???'                 TO COD001A-SIGLA-SEMANA
022300      END-EVALUATE
022400      .
022500*-----------------------------------------------------------------
022600 0012-EXIT.                      EXIT.
022700*-----------------------------------------------------------------
022800*-----------------------------------------------------------------
022900* LER O ARQUIVO DE TASK (SETTINGS, ESTADOS E TRANSICOES)
023000*-----------------------------------------------------------------
023100 0002-LER-TASK                    SECTION.
023200*-----------------------------------------------------------------
023300      CALL 'TASKL001A' USING CPYT001A-REGISTRO
023400                             CPYT002A-TABELA
023500                             CPYT003A-TABELA
023600      .
023700*-----------------------------------------------------------------
023800 0002-EXIT.                       EXIT.
023900*-----------------------------------------------------------------
024000*-----------------------------------------------------------------
024100* CALCULAR A TABELA DE RESULTADO (PASSO A PASSO)
024200*-----------------------------------------------------------------
024300 0003-CALCULAR                    SECTION.
024400*-----------------------------------------------------------------
024500* 18/03/1988 AJM - CR1046 - TASK SEM PASSO A SIMULAR (QTDE-PASSOS
024600*    ZERO OU NEGATIVA) NAO ACIONA O CALCULO NEM A EXPORTACAO.
024700      IF CPYT001A-QTDE-PASSOS GREATER THAN ZEROS
024800            AND WRK-QTDE-PASSOS-U NOT GREATER THAN WRK-MAX-PASSOS
024900                  CALL 'CALC001A' USING CPYT001A-REGISTRO
025000                                        CPYT002A-TABELA
025100                                        CPYT003A-TABELA
025200                                        CPYT004A-TABELA
025300      ELSE
025400                  DISPLAY 'POPU001A: TASK SEM PASSOS A SIMULAR - IGNORADO'
025500                  MOVE ZEROS               TO CPYT004A-QTDE-PASSOS
025600      END-IF
025700      .
025800*-----------------------------------------------------------------
025900 0003-EXIT.                       EXIT.
026000*-----------------------------------------------------------------
026100*-----------------------------------------------------------------
026200* EXPORTAR RESULTADO DA SIMULACAO (ARQUIVO CSV)
026300*-----------------------------------------------------------------
026400 0004-EXPORTAR-RESULT             SECTION.
026500*-----------------------------------------------------------------
026600      IF CPYT004A-QTDE-PASSOS GREATER THAN ZEROS
026700            CALL 'REL0003A' USING CPYT001A-REGISTRO
026800                                  CPYT002A-TABELA
026900                                  CPYT004A-TABELA
027000      ELSE
027100            DISPLAY 'POPU001A: NAO HA RESULTADO PARA EXPORTAR'
027200      END-IF
027300      .
027400*-----------------------------------------------------------------
027500 0004-EXIT.                       EXIT.
027600*-----------------------------------------------------------------
027700*-----------------------------------------------------------------
027800* GRAVAR COPIA DE AUDITORIA DO TASK EFETIVAMENTE PROCESSADO
027900*-----------------------------------------------------------------
028000* 24/03/1988 RSM - CR1053 - GRAVACAO INCLUIDA PARA QUE O TASK
028100*    FIQUE REGISTRADO EXATAMENTE COMO SAIU DO CALC001A, PARA
028200*    CONFERENCIA POSTERIOR PELA AUDITORIA.
028300 0005-GRAVA-COPIA-TASK            SECTION.
028400*-----------------------------------------------------------------
028500      CALL 'TASKG001A' USING CPYT001A-REGISTRO
028600                             CPYT002A-TABELA
028700                             CPYT003A-TABELA
028800      .
028900*-----------------------------------------------------------------
029000 0005-EXIT.                       EXIT.
029100*-----------------------------------------------------------------
029200*-----------------------------------------------------------------
029300* FINALIZAR PROGRAMA
029400*-----------------------------------------------------------------
029500 9999-FINALIZAR                   SECTION.
029600*-----------------------------------------------------------------
029700      DISPLAY 'POPU001A: FIM DA SIMULACAO .......: ' WRK-MASC-DATA
029800                        ' ' WRK-MASC-HORA
029900      DISPLAY 'POPU001A: CARIMBO DE EXECUCAO ....: ' WRK-CARIMBO-DATA
030000      STOP RUN
030100      .
030200*-----------------------------------------------------------------
030300 9999-EXIT.                       EXIT.
030400*-----------------------------------------------------------------
