000100*=================================================================
000200* DESCRICAO..: BOOK DE PARAMETROS DA SIMULACAO (TASK)
000300* PROGRAMADOR: A. MENDES - COBOL DICAS
000400* DATA.......: 05/03/1988
000500* TAMANHO....: 00097
000600*-----------------------------------------------------------------
000700* CPYT001A-PASSO-INICIAL   = PASSO INICIAL (ROTULO DA LINHA 0)
000800* CPYT001A-QTDE-PASSOS     = QUANTIDADE DE PASSOS A SIMULAR
000900* CPYT001A-PARALELO        = 'TRUE'/'FALSE' (SEM EFEITO NO RESULTADO)
001000* CPYT001A-ALTA-PRECISAO   = 'TRUE'/'FALSE' (MODO DECIMAL ALTA PRECISAO)
001100* CPYT001A-PERMITE-NEGATIV = 'TRUE'/'FALSE' (ZERA VALOR NEGATIVO)
001200* CPYT001A-SEP-COLUNA      = SEPARADOR DE COLUNA NA EXPORTACAO
001300* CPYT001A-SEP-DECIMAL     = SEPARADOR DECIMAL NA EXPORTACAO
001400* CPYT001A-SEP-LINHA       = SEPARADOR DE LINHA NA EXPORTACAO
001500* CPYT001A-ENCODING        = CODIFICACAO DO ARQUIVO (INFORMATIVO)
001600*-----------------------------------------------------------------
001700* 05/03/1988 AJM CR1042 : BOOK ORIGINAL - PORTE DO SIMULADOR
001800* 10/02/2000 AJM CR1114 : REVISAO POS-Y2K DO BOOK; LAYOUT NAO POSSUI
001900*                         CAMPOS DE DATA, SEM IMPACTO NA VIRADA DE
002000*                         SECULO.
002100*=================================================================
002200 01  CPYT001A-HEADER.
002300  05  CPYT001A-COD-BOOK           PIC X(08) VALUE 'CPYT001A'.
002400  05  CPYT001A-TAM-BOOK           PIC 9(05) VALUE 00097.
002500  05  FILLER                      PIC X(05) VALUE SPACES.
002600 01  CPYT001A-REGISTRO.
002700  05  CPYT001A-PASSO-INICIAL      PIC S9(09).
002800  05  CPYT001A-QTDE-PASSOS        PIC S9(09).
002900  05  CPYT001A-PARALELO           PIC X(05).
003000  05  CPYT001A-ALTA-PRECISAO      PIC X(05).
003100  05  CPYT001A-PERMITE-NEGATIV    PIC X(05).
003200  05  CPYT001A-SEP-COLUNA         PIC X(01).
003300  05  CPYT001A-SEP-DECIMAL        PIC X(01).
003400  05  CPYT001A-SEP-LINHA          PIC X(02).
003500  05  CPYT001A-ENCODING           PIC X(40).
003600  05  FILLER                      PIC X(20) VALUE SPACES.
