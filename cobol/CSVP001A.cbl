000100*=================================================================
000200* PROGRAMADOR: A. MENDES - COBOL DICAS
000300* DATA.......: 05/03/1988
000400* DESCRICAO..: QUEBRA/MONTA LINHA CSV COM ASPAS (SIMULADOR POP.)
000500* NOME.......: CSVP001A
000600*=================================================================
000700* HISTORICO DE ALTERACOES
000800*-----------------------------------------------------------------
000900* DATA       AUT  CHAMADO  DESCRICAO
001000*-----------------------------------------------------------------
001100* 05/03/1988 AJM  CR1042   PROGRAMA ORIGINAL. QUEBRA/MONTA LINHA
001200*                          CSV COM ASPAS DUPLICADAS, EM SUBSTITUI-
001300*                          CAO AO ANTIGO COPY002A-STRINGROW.
001400* 11/03/1988 AJM  CR1044   CORRIGIDO ESTOURO DE CELULA QUANDO A
001500*                          ULTIMA CELULA DA LINHA VEM VAZIA.
001600* 18/03/1988 RSM  CR1051   MODO 'F' PASSOU A DUPLICAR ASPAS
001700*                          EMBUTIDAS NO TEXTO DA CELULA.
001800* 04/11/1999 CMS  CR1099   REVISAO Y2K - CONFIRMADA AUSENCIA DE CAMPOS
001900*                          DE ANO EM 2 DIGITOS/CENTURIA; NENHUM AJUSTE
002000*                          NECESSARIO NESTE PROGRAMA.
002100* 15/11/1999 CMS  CR1105   LIMITE DE CELULA EM 1200-FECHAR-CELULA
002200*                          ESTAVA TRAVADO EM 40, DE ANTES DO BOOK
002300*                          CPYT005A SER AMPLIADO PARA 101 CELULAS
002400*                          (CR1054); AJUSTADO PARA O TAMANHO ATUAL.
002500* 20/03/2000 CMS  CR1108   REVISAO POS-Y2K DO PARSER DE CELULAS; TESTE
002600*                          DE REGRESSAO CONCLUIDO SEM PENDENCIAS.
002700* 25/06/2000 CMS  CR1120   MODO FORMAT TRUNCAVA CELULA NO PRIMEIRO
002800*                          ESPACO EMBUTIDO (NOME/DESCRICAO COM
002900*                          ESPACO SAIA CORTADO NO CABECALHO DO
003000*                          REL0003A E NA COPIA DE AUDITORIA DO
003100*                          TASKG001A); PASSOU A CALCULAR O TAMANHO
003200*                          REAL RECUANDO A PARTIR DO FIM DA CELULA.
003300*=================================================================
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. CSVP001A.
003600 AUTHOR. ANTONIO J. MENDES.
003700 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS BATCH.
003800 DATE-WRITTEN. 05/03/1988.
003900 DATE-COMPILED.
004000 SECURITY. USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
004100*-----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500      C01 IS TOP-OF-FORM.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800* ---------------- CONTROLE DE VARREDURA DA LINHA -----------
004900 77  WRK-TAM-LINHA              PIC 9(04) COMP VALUE ZERO.
005000 77  WRK-IX-CAR                 PIC 9(04) COMP VALUE ZERO.
005100 77  WRK-IX-CEL                 PIC 9(03) COMP VALUE ZERO.
005200 77  WRK-IX-POS                 PIC 9(03) COMP VALUE ZERO.
005300 77  WRK-TAM-CEL-ATUAL          PIC 9(03) COMP VALUE ZERO.
005400 77  WRK-IX-SAI                 PIC 9(04) COMP VALUE ZERO.
005500 01  WRK-DENTRO-ASPAS           PIC X(01) VALUE 'N'.
005600     88  DENTRO-DE-ASPAS               VALUE 'S'.
005700     88  FORA-DE-ASPAS                 VALUE 'N'.
005800 01  WRK-CAR-ATUAL              PIC X(01) VALUE SPACE.
005900 01  WRK-CAR-PROXIMO            PIC X(01) VALUE SPACE.
006000* ---------------- LINHA DE ENTRADA VISTA POR CARACTER -------
006100 01  WRK-LINHA-BUFFER           PIC X(2048) VALUE SPACES.
006200 01  WRK-LINHA-CHARS REDEFINES WRK-LINHA-BUFFER.
006300      05  WRK-LINHA-CAR OCCURS 2048 TIMES
006400                     PIC X(01).
006500* ---------------- LINHA DE SAIDA MONTADA (MODO FORMAT) ------
006600 01  WRK-SAIDA-BUFFER           PIC X(2048) VALUE SPACES.
006700 01  WRK-SAIDA-CHARS REDEFINES WRK-SAIDA-BUFFER.
006800      05  WRK-SAIDA-CAR OCCURS 2048 TIMES
006900                     PIC X(01).
007000* ---------------- CELULA CORRENTE (ACUMULADOR DE PARSE) -----
007100 01  WRK-CELULA-ATUAL           PIC X(200) VALUE SPACES.
007200 01  WRK-CELULA-ALT REDEFINES WRK-CELULA-ATUAL.
007300      05  WRK-CELULA-1O-CAR          PIC X(01).
007400      05  FILLER                     PIC X(199).
007500* ---------------- MENSAGENS -----------------------------------
007600 01  WRK-MSG-ERRO               PIC X(60) VALUE SPACES.
007700*-----------------------------------------------------------------
007800 LINKAGE SECTION.
007900* BOOK DE INTERFACE - LINHA/CELULAS/MODO
008000 COPY CPYT005A.
008100*=================================================================
008200 PROCEDURE DIVISION USING CPYT005A-PARM.
008300*=================================================================
008400*-----------------------------------------------------------------
008500* PROCESSAMENTO PRINCIPAL
008600*-----------------------------------------------------------------
008700 0000-PROCESSAR                  SECTION.
008800*-----------------------------------------------------------------
008900      MOVE CPYT005A-LINHA         TO WRK-LINHA-BUFFER
009000      PERFORM 0010-CALC-TAM-LINHA THRU 0010-EXIT
009100      EVALUATE CPYT005A-MODO
009200            WHEN 'P'
009300               PERFORM 1000-QUEBRAR-LINHA THRU 1000-EXIT
009400            WHEN 'F'
009500               PERFORM 2000-MONTAR-LINHA THRU 2000-EXIT
009600            WHEN OTHER
009700               MOVE 'CSVP001A: MODO INVALIDO INFORMADO'
009800                                          TO WRK-MSG-ERRO
009900               DISPLAY WRK-MSG-ERRO
010000      END-EVALUATE
010100      PERFORM 9999-FINALIZAR THRU 9999-EXIT
010200      .
010300*-----------------------------------------------------------------
010400 0000-END.                       EXIT.
010500*-----------------------------------------------------------------
010600*-----------------------------------------------------------------
010700* CALCULAR O TAMANHO UTIL DA LINHA (SEM BRANCOS A DIREITA)
010800*-----------------------------------------------------------------
010900 0010-CALC-TAM-LINHA             SECTION.
011000*-----------------------------------------------------------------
011100      MOVE 2048                   TO WRK-TAM-LINHA
011200      PERFORM 0015-TESTA-BRANCO THRU 0015-EXIT
011300            UNTIL WRK-TAM-LINHA = ZERO
011400               OR WRK-LINHA-CAR(WRK-TAM-LINHA) NOT = SPACE
011500      .
011600*-----------------------------------------------------------------
011700 0010-END.                       EXIT.
011800*-----------------------------------------------------------------
011900*-----------------------------------------------------------------
012000* DECREMENTAR O TAMANHO ENQUANTO O ULTIMO CARACTER FOR BRANCO
012100*-----------------------------------------------------------------
012200 0015-TESTA-BRANCO               SECTION.
012300*-----------------------------------------------------------------
012400      SUBTRACT 1                   FROM WRK-TAM-LINHA
012500      .
012600*-----------------------------------------------------------------
012700 0015-EXIT.                      EXIT.
012800*-----------------------------------------------------------------
012900*-----------------------------------------------------------------
013000* MODO PARSE - QUEBRAR WRK-LINHA-BUFFER EM CPYT005A-CELULA
013100*-----------------------------------------------------------------
013200 1000-QUEBRAR-LINHA              SECTION.
013300*-----------------------------------------------------------------
013400      MOVE 'N'                    TO WRK-DENTRO-ASPAS
013500      MOVE 1                       TO WRK-IX-CEL
013600      MOVE ZERO                    TO WRK-IX-POS
013700      MOVE SPACES                  TO WRK-CELULA-ATUAL
013800      MOVE SPACES                  TO CPYT005A-CELULA(1)
013900                                      CPYT005A-CELULA(2)
014000      PERFORM 1050-PROC-CARACTER THRU 1050-EXIT
014100            VARYING WRK-IX-CAR FROM 1 BY 1
014200                  UNTIL WRK-IX-CAR > WRK-TAM-LINHA
014300      PERFORM 1200-FECHAR-CELULA THRU 1200-EXIT
014400      MOVE WRK-IX-CEL              TO CPYT005A-QTDE-CEL
014500      .
014600*-----------------------------------------------------------------
014700 1000-END.                       EXIT.
014800*-----------------------------------------------------------------
014900*-----------------------------------------------------------------
015000* TRATAR UM CARACTER DA LINHA DE ENTRADA
015100*-----------------------------------------------------------------
015200 1050-PROC-CARACTER              SECTION.
015300*-----------------------------------------------------------------
015400      MOVE WRK-LINHA-CAR(WRK-IX-CAR)  TO WRK-CAR-ATUAL
015500      IF WRK-CAR-ATUAL = QUOTE
015600            PERFORM 1100-TRATAR-ASPAS THRU 1100-EXIT
015700      ELSE
015800            IF WRK-CAR-ATUAL = CPYT005A-SEP-COLUNA
015900                     AND FORA-DE-ASPAS
016000                  PERFORM 1200-FECHAR-CELULA THRU 1200-EXIT
016100            ELSE
016200                  PERFORM 1300-ACUMULAR-CARACTER THRU 1300-EXIT
016300            END-IF
016400      END-IF
016500      .
016600*-----------------------------------------------------------------
016700 1050-EXIT.                      EXIT.
016800*-----------------------------------------------------------------
016900*-----------------------------------------------------------------
017000* ASPA ENCONTRADA - ABRE/FECHA BLOCO OU ASPA LITERAL DUPLICADA
017100*-----------------------------------------------------------------
017200 1100-TRATAR-ASPAS               SECTION.
017300*-----------------------------------------------------------------
017400      IF DENTRO-DE-ASPAS
017500            IF WRK-IX-CAR < WRK-TAM-LINHA
017600                  MOVE WRK-LINHA-CAR(WRK-IX-CAR + 1)
017700                                      TO WRK-CAR-PROXIMO
017800            ELSE
017900                  MOVE SPACE               TO WRK-CAR-PROXIMO
018000            END-IF
018100            IF WRK-CAR-PROXIMO = QUOTE
018200                  PERFORM 1300-ACUMULAR-CARACTER THRU 1300-EXIT
018300                  ADD 1                    TO WRK-IX-CAR
018400            ELSE
018500                  MOVE 'N'                 TO WRK-DENTRO-ASPAS
018600            END-IF
018700      ELSE
018800            MOVE 'S'                    TO WRK-DENTRO-ASPAS
018900      END-IF
019000      .
019100*-----------------------------------------------------------------
019200 1100-EXIT.                      EXIT.
019300*-----------------------------------------------------------------
019400*-----------------------------------------------------------------
019500* FECHAR A CELULA CORRENTE E ABRIR A PROXIMA
019600*-----------------------------------------------------------------
019700 1200-FECHAR-CELULA              SECTION.
019800*-----------------------------------------------------------------
019900* 15/11/1999 CMS - CR1105 - LIMITE ALINHADO AO OCCURS 101 DO BOOK
020000*    CPYT005A (ANTES TRAVADO EM 40, DE QUANDO A TABELA TINHA ESSE
020100*    TAMANHO).
020200      IF WRK-IX-CEL < 101
020300            MOVE WRK-CELULA-ATUAL        TO CPYT005A-CELULA(WRK-IX-CEL)
020400      END-IF
020500      ADD 1                        TO WRK-IX-CEL
020600      MOVE ZERO                    TO WRK-IX-POS
020700      MOVE SPACES                  TO WRK-CELULA-ATUAL
020800      .
020900*-----------------------------------------------------------------
021000 1200-EXIT.                      EXIT.
021100*-----------------------------------------------------------------
021200*-----------------------------------------------------------------
021300* ACUMULAR UM CARACTER NA CELULA CORRENTE
021400*-----------------------------------------------------------------
021500 1300-ACUMULAR-CARACTER          SECTION.
021600*-----------------------------------------------------------------
021700      IF WRK-IX-POS < 200
021800            ADD 1                        TO WRK-IX-POS
021900            MOVE WRK-CAR-ATUAL           TO WRK-CELULA-ATUAL(WRK-IX-POS:1)
022000      END-IF
022100      .
022200*-----------------------------------------------------------------
022300 1300-EXIT.                      EXIT.
022400*-----------------------------------------------------------------
022500*-----------------------------------------------------------------
022600* MODO FORMAT - MONTAR WRK-SAIDA-BUFFER A PARTIR DAS CELULAS
022700*-----------------------------------------------------------------
022800 2000-MONTAR-LINHA               SECTION.
022900*-----------------------------------------------------------------
023000      MOVE SPACES                  TO WRK-SAIDA-BUFFER
023100      MOVE ZERO                    TO WRK-IX-SAI
023200      PERFORM 2050-PROC-CELULA THRU 2050-EXIT
023300            VARYING WRK-IX-CEL FROM 1 BY 1
023400                  UNTIL WRK-IX-CEL > CPYT005A-QTDE-CEL
023500      MOVE WRK-SAIDA-BUFFER        TO CPYT005A-LINHA
023600      .
023700*-----------------------------------------------------------------
023800 2000-END.                       EXIT.
023900*-----------------------------------------------------------------
024000*-----------------------------------------------------------------
024100* MONTAR UMA CELULA (COM ASPAS) NA LINHA DE SAIDA
024200*-----------------------------------------------------------------
024300 2050-PROC-CELULA                SECTION.
024400*-----------------------------------------------------------------
024500      IF WRK-IX-CEL > 1
024600            PERFORM 2200-EMITIR-SEPARADOR THRU 2200-EXIT
024700      END-IF
024800      ADD 1                        TO WRK-IX-SAI
024900      MOVE QUOTE                   TO WRK-SAIDA-CAR(WRK-IX-SAI)
025000      PERFORM 2100-EMITIR-CELULA THRU 2100-EXIT
025100      ADD 1                        TO WRK-IX-SAI
025200      MOVE QUOTE                   TO WRK-SAIDA-CAR(WRK-IX-SAI)
025300      .
025400*-----------------------------------------------------------------
025500 2050-EXIT.                      EXIT.
025600*-----------------------------------------------------------------
025700*-----------------------------------------------------------------
025800* 25/06/2000 CMS - CR1120 - O CALCULO DO TAMANHO DA CELULA NO MODO
025900*    FORMAT PARAVA NO PRIMEIRO ESPACO EMBUTIDO, TRUNCANDO NOME/
026000*    DESCRICAO COM ESPACO (EX.: "WILD RABBITS" SAIA SO "WILD" NO
026100*    CABECALHO DO REL0003A E NA COPIA DE AUDITORIA DO TASKG001A).
026200*    PASSOU A RECUAR A PARTIR DA POSICAO 200 ATE O ULTIMO CARACTER
026300*    NAO-BRANCO, EM VEZ DE AVANCAR ATE O PRIMEIRO BRANCO.
026400*-----------------------------------------------------------------
026500 2090-CALC-TAM-CELULA            SECTION.
026600*-----------------------------------------------------------------
026700      MOVE 200                     TO WRK-TAM-CEL-ATUAL
026800      PERFORM 2091-RECUAR-BRANCO THRU 2091-EXIT
026900            UNTIL WRK-TAM-CEL-ATUAL = ZERO
027000               OR WRK-CELULA-ATUAL(WRK-TAM-CEL-ATUAL:1) NOT = SPACE
027100      .
027200*-----------------------------------------------------------------
027300 2090-EXIT.                      EXIT.
027400*-----------------------------------------------------------------
027500*-----------------------------------------------------------------
027600 2091-RECUAR-BRANCO              SECTION.
027700*-----------------------------------------------------------------
027800      SUBTRACT 1                   FROM WRK-TAM-CEL-ATUAL
027900      .
028000*-----------------------------------------------------------------
028100 2091-EXIT.                      EXIT.
028200*-----------------------------------------------------------------
028300* EMITIR O CONTEUDO DE UMA CELULA, DUPLICANDO ASPAS EMBUTIDAS
028400*-----------------------------------------------------------------
028500 2100-EMITIR-CELULA              SECTION.
028600*-----------------------------------------------------------------
028700      MOVE CPYT005A-CELULA(WRK-IX-CEL) TO WRK-CELULA-ATUAL
028800      PERFORM 2090-CALC-TAM-CELULA THRU 2090-EXIT
028900      PERFORM 2110-EMITIR-UM-CAR THRU 2110-EXIT
029000            VARYING WRK-IX-POS FROM 1 BY 1
029100                  UNTIL WRK-IX-POS > WRK-TAM-CEL-ATUAL
029200      .
029300*-----------------------------------------------------------------
029400 2100-EXIT.                      EXIT.
029500*-----------------------------------------------------------------
029600*-----------------------------------------------------------------
029700* EMITIR UM CARACTER DA CELULA, DUPLICANDO SE FOR ASPA
029800*-----------------------------------------------------------------
029900 2110-EMITIR-UM-CAR              SECTION.
030000*-----------------------------------------------------------------
030100      ADD 1                        TO WRK-IX-SAI
030200      MOVE WRK-CELULA-ATUAL(WRK-IX-POS:1)
030300                                   TO WRK-SAIDA-CAR(WRK-IX-SAI)
030400      IF WRK-CELULA-ATUAL(WRK-IX-POS:1) = QUOTE
030500            ADD 1                        TO WRK-IX-SAI
030600            MOVE QUOTE                   TO WRK-SAIDA-CAR(WRK-IX-SAI)
030700      END-IF
030800      .
030900*-----------------------------------------------------------------
031000 2110-EXIT.                      EXIT.
031100*-----------------------------------------------------------------
031200*-----------------------------------------------------------------
031300* EMITIR UM UNICO CARACTER DE CONTROLE (SEPARADOR)
031400*-----------------------------------------------------------------
031500 2200-EMITIR-SEPARADOR           SECTION.
031600*-----------------------------------------------------------------
031700      ADD 1                        TO WRK-IX-SAI
031800      MOVE CPYT005A-SEP-COLUNA     TO WRK-SAIDA-CAR(WRK-IX-SAI)
031900      .
032000*-----------------------------------------------------------------
032100 2200-EXIT.                      EXIT.
032200*-----------------------------------------------------------------
032300*-----------------------------------------------------------------
032400* FINALIZAR PROGRAMA
032500*-----------------------------------------------------------------
032600 9999-FINALIZAR                  SECTION.
032700*-----------------------------------------------------------------
032800      GOBACK
032900      .
033000*-----------------------------------------------------------------
033100 9999-EXIT.                      EXIT.
033200*-----------------------------------------------------------------
