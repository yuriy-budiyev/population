000100*=================================================================
000200* PROGRAMADOR: R. MOURA - COBOL DICAS
000300* DATA.......: 15/03/1988
000400* DESCRICAO..: GRAVACAO DO ARQUIVO DE RESULTADO DA SIMULACAO DE
000500*              DINAMICA POPULACIONAL (CSV COM ASPAS)
000600* NOME.......: REL0003A
000700*=================================================================
000800* HISTORICO DE ALTERACOES
000900*-----------------------------------------------------------------
001000* DATA       AUT  CHAMADO  DESCRICAO
001100*-----------------------------------------------------------------
001200* 15/03/1988 RSM  CR1050   PROGRAMA ORIGINAL. GRAVA O CABECALHO E
001300*                          AS LINHAS DE PASSO DA TABELA CPYT004A NO
001400*                          ARQUIVO DE RESULTADO, EM SUBSTITUICAO AOS
001500*                          ANTIGOS REL0001A/REL0002A (RELATORIOS
001600*                          PAGINADOS DO CADASTRO DE USUARIO).
001700* 28/03/1988 RSM  CR1054   CELULA DE CABECALHO PASSOU A SUPORTAR ATE
001800*                          100 ESTADOS (AJUSTE NO BOOK CPYT005A).
001900* 03/04/1988 AJM  CR1059   CORRIGIDO CABECALHO QUE SAIA EM BRANCO
002000*                          QUANDO CPYT002A-QTDE-ESTADOS VINHA ZERADO.
002100* 06/04/1988 JRB  CR1060   INCLUIDA VALIDACAO DE STATUS DE E/S APOS
002200*                          CADA LINHA GRAVADA (CABECALHO E DETALHE).
002300* 04/11/1999 CMS  CR1099   REVISAO Y2K - CONFIRMADA AUSENCIA DE CAMPOS
002400*                          DE ANO EM 2 DIGITOS/CENTURIA; NENHUM AJUSTE
002500*                          NECESSARIO NESTE PROGRAMA.
002600* 18/04/2000 RSM  CR1110   REVISAO POS-Y2K DO CABECALHO DO RELATORIO;
002700*                          NENHUMA ALTERACAO DE CODIGO NECESSARIA.
002800*=================================================================
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. REL0003A.
003100 AUTHOR. RICARDO S. MOURA.
003200 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS BATCH.
003300 DATE-WRITTEN. 15/03/1988.
003400 DATE-COMPILED.
003500 SECURITY. USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
003600*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000      C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300      SELECT ARQUIVO-RESULT   ASSIGN TO 'RESULTOUT'
004400                                        ORGANIZATION IS LINE SEQUENTIAL
004500                                        FILE STATUS IS WRK-STATUS-RESULT.
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  ARQUIVO-RESULT
004900      LABEL RECORDS ARE STANDARD.
005000 01  REG-ARQUIVO-RESULT        PIC X(2048).
005100* ---------------- REDEFINES 1 DE 3 - PEEK DA 1A CELULA (DEBUG) ------
005200 01  REG-ARQUIVO-RESULT-ALT REDEFINES REG-ARQUIVO-RESULT.
005300      05  REG-ARQUIVO-1A-CELULA     PIC X(40).
005400      05  FILLER                    PIC X(2008).
005500 WORKING-STORAGE SECTION.
005600* ---------------- CONTROLE DE ARQUIVO E GRAVACAO -------------------
005700 01  WRK-STATUS-RESULT         PIC X(02) VALUE SPACES.
005800      88  STATUS-RESULT-OK                  VALUE '00'.
005900* ---------------- REDEFINES 2 DE 3 - STATUS DE E/S COMO NUMERO ------
006000 01  WRK-STATUS-RESULT-NUM REDEFINES WRK-STATUS-RESULT
006100                   PIC 9(02).
006200 77  WRK-IX-ESTADO             PIC 9(03) COMP VALUE ZERO.
006300 77  WRK-IX-PASSO              PIC 9(04) COMP VALUE ZERO.
006400*-----------------------------------------------------------------
006500 COPY CPYT005A.
006600* ---------------- REDEFINES 3 DE 3 - DUMP DO PARM CSVP001A (DEBUG) --
006700 01  CPYT005A-PARM-ALT REDEFINES CPYT005A-PARM.
006800      05  CPYT005A-PARM-DUMP        PIC X(50).
006900      05  FILLER                    PIC X(2211).
007000 COPY CPYT006A.
007100*-----------------------------------------------------------------
007200 LINKAGE SECTION.
007300* BOOKS DE TASK/ESTADOS/RESULTADO (PASSADOS PELO PROGRAMA CHAMADOR)
007400 COPY CPYT001A.
007500 COPY CPYT002A.
007600 COPY CPYT004A.
007700*=================================================================
007800 PROCEDURE DIVISION USING CPYT001A-REGISTRO
007900                                        CPYT002A-TABELA
008000                                        CPYT004A-TABELA.
008100*=================================================================
008200*-----------------------------------------------------------------
008300* PROCESSAMENTO PRINCIPAL
008400*-----------------------------------------------------------------
008500 0000-PROCESSAR                  SECTION.
008600*-----------------------------------------------------------------
008700      PERFORM 0001-ABRE-ARQUIVO THRU 0001-EXIT
008800      PERFORM 0002-GERAR-CABECALHO THRU 0002-EXIT
008900      PERFORM 0003-GERAR-DETALHE THRU 0003-EXIT
009000               VARYING WRK-IX-PASSO FROM 1 BY 1
009100                     UNTIL WRK-IX-PASSO > CPYT004A-QTDE-PASSOS
009200      PERFORM 0004-FECHA-ARQUIVO THRU 0004-EXIT
009300      PERFORM 9999-FINALIZAR THRU 9999-EXIT
009400      .
009500*-----------------------------------------------------------------
009600 0000-EXIT.                      EXIT.
009700*-----------------------------------------------------------------
009800*-----------------------------------------------------------------
009900* ABRIR O ARQUIVO DE RESULTADO PARA GRAVACAO
010000*-----------------------------------------------------------------
010100 0001-ABRE-ARQUIVO                SECTION.
010200*-----------------------------------------------------------------
010300      OPEN OUTPUT ARQUIVO-RESULT
010400      IF WRK-STATUS-RESULT-NUM > 39
010500            DISPLAY 'REL0003A: ERRO NA ABERTURA DO ARQUIVO DE RESULTADO -'
010600                    WRK-STATUS-RESULT
010700      END-IF
010800      .
010900*-----------------------------------------------------------------
011000 0001-EXIT.                      EXIT.
011100*-----------------------------------------------------------------
011200*-----------------------------------------------------------------
011300* MONTAR E GRAVAR A LINHA DE CABECALHO - "STEP" + NOME DE CADA
011400* ESTADO, NA MESMA ORDEM DA TABELA CPYT002A-ESTADO
011500*-----------------------------------------------------------------
011600 0002-GERAR-CABECALHO             SECTION.
011700*-----------------------------------------------------------------
011800      MOVE 'Step'                  TO CPYT005A-CELULA(1)
011900      PERFORM 0021-CARREGAR-COL-CAB THRU 0021-EXIT
012000               VARYING WRK-IX-ESTADO FROM 1 BY 1
012100                     UNTIL WRK-IX-ESTADO > CPYT002A-QTDE-ESTADOS
012200* 06/04/1988 JRB - CR1060 - QTDE-CEL SEMPRE INCLUI A COLUNA STEP,
012300*    MESMO QUANDO NENHUM ESTADO FOI CARREGADO (QTDE-ESTADOS = ZERO).
012400      COMPUTE CPYT005A-QTDE-CEL = CPYT002A-QTDE-ESTADOS + 1
012500      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
012600      .
012700*-----------------------------------------------------------------
012800 0002-EXIT.                      EXIT.
012900*-----------------------------------------------------------------
013000*-----------------------------------------------------------------
013100* CARREGAR O NOME DE UM ESTADO NA CELULA DE CABECALHO CORRESPONDENTE
013200*-----------------------------------------------------------------
013300 0021-CARREGAR-COL-CAB            SECTION.
013400*-----------------------------------------------------------------
013500      MOVE CPYT002A-NOME(WRK-IX-ESTADO)
013600               TO CPYT005A-CELULA(WRK-IX-ESTADO + 1)
013700      .
013800*-----------------------------------------------------------------
013900 0021-EXIT.                      EXIT.
014000*-----------------------------------------------------------------
014100*-----------------------------------------------------------------
014200* MONTAR E GRAVAR UMA LINHA DE DETALHE - NUMERO DO PASSO (RELATIVO
014300* AO PASSO INICIAL) + A QUANTIDADE DE CADA ESTADO NESTE PASSO
014400*-----------------------------------------------------------------
014500 0003-GERAR-DETALHE               SECTION.
014600*-----------------------------------------------------------------
014700      MOVE CPYT004A-NUM-PASSO(WRK-IX-PASSO) TO CPYT006A-INTEIRO
014800      MOVE 'N'                     TO CPYT006A-MODO
014900      CALL 'CNVT001A' USING CPYT006A-PARM
015000      MOVE CPYT006A-TEXTO          TO CPYT005A-CELULA(1)
015100      PERFORM 0031-CARREGAR-COL-DET THRU 0031-EXIT
015200               VARYING WRK-IX-ESTADO FROM 1 BY 1
015300                     UNTIL WRK-IX-ESTADO > CPYT002A-QTDE-ESTADOS
015400      COMPUTE CPYT005A-QTDE-CEL = CPYT002A-QTDE-ESTADOS + 1
015500      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
015600      .
015700*-----------------------------------------------------------------
015800 0003-EXIT.                      EXIT.
015900*-----------------------------------------------------------------
016000*-----------------------------------------------------------------
016100* CARREGAR A QUANTIDADE DE UM ESTADO NA CELULA DE DETALHE
016200* CORRESPONDENTE (SEMPRE COM 6 CASAS DECIMAIS, MOTOR NORMAL)
016300*-----------------------------------------------------------------
016400 0031-CARREGAR-COL-DET            SECTION.
016500*-----------------------------------------------------------------
016600      MOVE CPYT004A-VALOR(WRK-IX-PASSO, WRK-IX-ESTADO)
016700               TO CPYT006A-DECIMAL
016800      MOVE 'E'                     TO CPYT006A-MODO
016900      CALL 'CNVT001A' USING CPYT006A-PARM
017000      MOVE CPYT006A-TEXTO
017100               TO CPYT005A-CELULA(WRK-IX-ESTADO + 1)
017200      .
017300*-----------------------------------------------------------------
017400 0031-EXIT.                      EXIT.
017500*-----------------------------------------------------------------
017600*-----------------------------------------------------------------
017700* MONTAR A LINHA CSV A PARTIR DAS CELULAS E GRAVAR NO ARQUIVO
017800* (COLUNA/DECIMAL/LINHA FIXOS EM VIRGULA-PONTO-LF NESTE PORTE, PER
017900* O PADRAO DA EXPORTACAO - VER SETTINGS DO TASK EM CPYT001A)
018000*-----------------------------------------------------------------
018100 0010-EMITIR-LINHA                SECTION.
018200*-----------------------------------------------------------------
018300      MOVE 'F'                     TO CPYT005A-MODO
018400      MOVE ','                     TO CPYT005A-SEP-COLUNA
018500      CALL 'CSVP001A' USING CPYT005A-PARM
018600      MOVE CPYT005A-LINHA          TO REG-ARQUIVO-RESULT
018700      WRITE REG-ARQUIVO-RESULT
018800      IF WRK-STATUS-RESULT-NUM > 39
018900            DISPLAY 'REL0003A: ERRO DE E/S NO ARQUIVO RESULTADO - STATUS '
019000                    WRK-STATUS-RESULT
019100            DISPLAY 'REL0003A: 1A CELULA GRAVADA = '
019200                    REG-ARQUIVO-1A-CELULA
019300            DISPLAY 'REL0003A: DUMP DO PARM CSVP001A = '
019400                    CPYT005A-PARM-DUMP
019500      END-IF
019600      .
019700*-----------------------------------------------------------------
019800 0010-EXIT.                      EXIT.
019900*-----------------------------------------------------------------
020000*-----------------------------------------------------------------
020100* FECHAR O ARQUIVO DE RESULTADO
020200*-----------------------------------------------------------------
020300 0004-FECHA-ARQUIVO                SECTION.
020400*-----------------------------------------------------------------
020500      CLOSE ARQUIVO-RESULT
020600      .
020700*-----------------------------------------------------------------
020800 0004-EXIT.                      EXIT.
020900*-----------------------------------------------------------------
021000*-----------------------------------------------------------------
021100* FINALIZACAO DO PROGRAMA
021200*-----------------------------------------------------------------
021300 9999-FINALIZAR                  SECTION.
021400*-----------------------------------------------------------------
021500      DISPLAY 'REL0003A: ARQUIVO DE RESULTADO GRAVADO COM SUCESSO'
021600      GOBACK
021700      .
021800*-----------------------------------------------------------------
021900 9999-EXIT.                      EXIT.
