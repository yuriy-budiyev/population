000100*=================================================================
000200* DESCRICAO..: BOOK DE TRANSICOES DA SIMULACAO (POPULACAO)
000300* PROGRAMADOR: A. MENDES - COBOL DICAS
000400* DATA.......: 05/03/1988
000500* TAMANHO....: 00230 (POR OCORRENCIA)
000600*-----------------------------------------------------------------
000700* CPYT003A-QTDE-TRANSIC = QUANTIDADE DE TRANSICOES CARREGADAS
000800* CPYT003A-ORIGEM       = ID DO ESTADO DE ORIGEM (-1 = EXTERNO)
000900* CPYT003A-COEF-ORIGEM  = COEFICIENTE ESTEQUIOMETRICO DA ORIGEM
001000* CPYT003A-ATRASO-ORIG  = ATRASO (EM PASSOS) DA ORIGEM
001100* CPYT003A-OPERANDO     = ID DO SEGUNDO ESTADO (-1 = EXTERNO)
001200* CPYT003A-COEF-OPERAN  = COEFICIENTE ESTEQUIOMETRICO DO OPERANDO
001300* CPYT003A-ATRASO-OPER  = ATRASO (EM PASSOS) DO OPERANDO
001400* CPYT003A-RESULTADO    = ID DO ESTADO RESULTADO (-1 = EXTERNO)
001500* CPYT003A-COEF-RESULT  = MULTIPLICADOR APLICADO AO RESULTADO
001600* CPYT003A-PROBABILID   = PROBABILIDADE/TAXA DA TRANSICAO (0 A 1)
001700* CPYT003A-TIPO         = 0-LINEAR 1-SOLUTO 2-MISTURA (BLEND)
001800* CPYT003A-MODO         = 0-SIMPLES 1-RETEM 2-REMOVE 3-RESIDUAL
001900*                         4-INIBIDOR
002000* CPYT003A-DESCRICAO    = DESCRICAO LIVRE (NAO USADA NO CALCULO)
002100*-----------------------------------------------------------------
002200* 05/03/1988 AJM CR1042 : BOOK ORIGINAL - PORTE DO SIMULADOR
002300* 11/02/2000 JRB CR1116 : REVISAO POS-Y2K DO BOOK; SEM CAMPOS DE DATA,
002400*                         NENHUM AJUSTE NECESSARIO.
002500*=================================================================
002600 01  CPYT003A-TABELA.
002700  05  CPYT003A-QTDE-TRANSIC       PIC 9(03) COMP.
002800  05  CPYT003A-TRANSICAO OCCURS 500 TIMES.
002900   10  CPYT003A-ORIGEM          PIC S9(09).
003000   10  CPYT003A-COEF-ORIGEM     PIC S9(09).
003100   10  CPYT003A-ATRASO-ORIG     PIC S9(09).
003200   10  CPYT003A-OPERANDO        PIC S9(09).
003300   10  CPYT003A-COEF-OPERAN     PIC S9(09).
003400   10  CPYT003A-ATRASO-OPER     PIC S9(09).
003500   10  CPYT003A-RESULTADO       PIC S9(09).
003600   10  CPYT003A-COEF-RESULT     PIC S9(09)V9(06).
003700   10  CPYT003A-PROBABILID      PIC S9(01)V9(06).
003800   10  CPYT003A-TIPO            PIC S9(01).
003900   10  CPYT003A-MODO            PIC S9(01).
004000   10  CPYT003A-DESCRICAO       PIC X(200).
004100  05  FILLER                      PIC X(10) VALUE SPACES.
