000100*=================================================================
000200* DESCRICAO..: BOOK DA TABELA DE RESULTADOS DA SIMULACAO
000300* PROGRAMADOR: A. MENDES - COBOL DICAS
000400* DATA.......: 05/03/1988
000500* TAMANHO....: 01509 (POR LINHA DE PASSO)
000600*-----------------------------------------------------------------
000700* CPYT004A-QTDE-PASSOS = QUANTIDADE DE LINHAS DE PASSO PREENCHIDAS
000800* CPYT004A-NUM-PASSO   = NUMERO DO PASSO (PASSO-INICIAL + INDICE)
000900* CPYT004A-VALOR       = QUANTIDADE DE CADA ESTADO NESTE PASSO,
001000*                        NA MESMA ORDEM DA TABELA CPYT002A-ESTADO
001100*-----------------------------------------------------------------
001200* 05/03/1988 AJM CR1042 : BOOK ORIGINAL - PORTE DO SIMULADOR
001300* 11/02/2000 CMS CR1117 : REVISAO POS-Y2K DO BOOK; SEM CAMPOS DE DATA,
001400*                         NENHUM AJUSTE NECESSARIO.
001500*=================================================================
001600 01  CPYT004A-TABELA.
001700  05  CPYT004A-QTDE-PASSOS        PIC 9(04) COMP.
001800  05  CPYT004A-QTDE-COLUNAS       PIC 9(03) COMP.
001900  05  CPYT004A-PASSO OCCURS 1000 TIMES.
002000   10  CPYT004A-NUM-PASSO       PIC S9(09).
002100   10  CPYT004A-VALOR OCCURS 100 TIMES
002200                  PIC S9(09)V9(06).
002300  05  FILLER                      PIC X(10) VALUE SPACES.
