000100*=================================================================
000200* PROGRAMADOR: A. MENDES - COBOL DICAS
000300* DATA.......: 06/03/1988
000400* DESCRICAO..: CONVERSAO TEXTO-CELULA <-> INTEIRO/DECIMAL
000500* NOME.......: CNVT001A
000600*=================================================================
000700* HISTORICO DE ALTERACOES
000800*-----------------------------------------------------------------
000900* DATA       AUT  CHAMADO  DESCRICAO
001000*-----------------------------------------------------------------
001100* 06/03/1988 AJM  CR1043   PROGRAMA ORIGINAL. ISOLA A LOGICA DE
001200*                          CONVERSAO QUE ANTES ESTAVA REPETIDA EM
001300*                          LER0001A E GRAV001A.
001400* 14/03/1988 RSM  CR1049   TRATAMENTO DE SINAL NEGATIVO NO MODO
001500*                          'D' (TEXTO PARA DECIMAL).
001600* 04/11/1999 CMS  CR1099   REVISAO Y2K - CONFIRMADA AUSENCIA DE CAMPOS
001700*                          DE ANO EM 2 DIGITOS/CENTURIA; NENHUM AJUSTE
001800*                          NECESSARIO NESTE PROGRAMA.
001900* 14/02/2000 AJM  CR1107   REVISAO POS-Y2K DA ROTINA DE CONVERSAO; NAO
002000*                          MANIPULA DATA, SEM IMPACTO NA VIRADA DE SECULO.
002100*=================================================================
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. CNVT001A.
002400 AUTHOR. ANTONIO J. MENDES.
002500 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS BATCH.
002600 DATE-WRITTEN. 06/03/1988.
002700 DATE-COMPILED.
002800 SECURITY. USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
002900*-----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300      C01 IS TOP-OF-FORM.
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600* ---------------- CONTROLE DE VARREDURA -------------------------
003700 77  WRK-IX-TXT                 PIC 9(02) COMP VALUE ZERO.
003800 77  WRK-IX-INI                 PIC 9(02) COMP VALUE ZERO.
003900 77  WRK-IX-FIM                 PIC 9(02) COMP VALUE ZERO.
004000 77  WRK-TAM-SAIDA              PIC 9(02) COMP VALUE ZERO.
004100 77  WRK-QTDE-FRAC              PIC 9(02) COMP VALUE ZERO.
004200 77  WRK-EXPOENTE               PIC 9(02) COMP VALUE ZERO.
004300 77  WRK-ACUM-INTEIRO           PIC S9(09) COMP VALUE ZERO.
004400 77  WRK-ACUM-FRACAO            PIC S9(09) COMP VALUE ZERO.
004500 01  WRK-SINAL-NEGATIVO         PIC X(01) VALUE 'N'.
004600     88  SINAL-NEGATIVO                VALUE 'S'.
004700     88  SINAL-POSITIVO                VALUE 'N'.
004800* ---------------- UM DIGITO VISTO COMO NUMERO (REDEFINES) --------
004900 01  WRK-DIGITO-CAMPO.
005000      05  WRK-DIGITO-ALFA            PIC X(01).
005100 01  WRK-DIGITO-NUM REDEFINES WRK-DIGITO-CAMPO
005200               PIC 9(01).
005300* ---------------- TEXTO BRUTO DA CELULA (REDEFINES) --------------
005400 01  WRK-TEXTO-BRUTO            PIC X(20) VALUE SPACES.
005500 01  WRK-TEXTO-CHARS REDEFINES WRK-TEXTO-BRUTO.
005600      05  WRK-TEXTO-CAR OCCURS 20 TIMES
005700                     PIC X(01).
005800* ---------------- MONTAGEM DO VALOR NUMERICO (REDEFINES) ---------
005900 01  WRK-CONV-EDITADO.
006000      05  WRK-CONV-SINAL             PIC X(01).
006100      05  WRK-CONV-INTEIRO           PIC 9(09).
006200      05  WRK-CONV-FRACAO            PIC 9(06).
006300 01  WRK-CONV-NUMERICO REDEFINES WRK-CONV-EDITADO
006400           PIC S9(09)V9(06) SIGN LEADING SEPARATE CHARACTER.
006500* ---------------- SAIDA EDITADA - INTEIRO (REDEFINES) -------------
006600 01  WRK-FORMATO-INTEIRO        PIC -(9).
006700 01  WRK-FORMATO-INT-ALT REDEFINES WRK-FORMATO-INTEIRO.
006800      05  WRK-FORMATO-INT-CAR OCCURS 9 TIMES
006900                     PIC X(01).
007000* ---------------- SAIDA EDITADA - DECIMAL (REDEFINES) -------------
007100 01  WRK-FORMATO-DECIMAL        PIC -(9).9(06).
007200 01  WRK-FORMATO-DEC-ALT REDEFINES WRK-FORMATO-DECIMAL.
007300      05  WRK-FORMATO-DEC-CAR OCCURS 16 TIMES
007400                     PIC X(01).
007500*-----------------------------------------------------------------
007600 LINKAGE SECTION.
007700* BOOK DE INTERFACE - MODO/TEXTO/INTEIRO/DECIMAL
007800 COPY CPYT006A.
007900*=================================================================
008000 PROCEDURE DIVISION USING CPYT006A-PARM.
008100*=================================================================
008200*-----------------------------------------------------------------
008300* PROCESSAMENTO PRINCIPAL
008400*-----------------------------------------------------------------
008500 0000-PROCESSAR                  SECTION.
008600*-----------------------------------------------------------------
008700      EVALUATE CPYT006A-MODO
008800            WHEN 'I'
008900               PERFORM 1000-TEXTO-P-INTEIRO THRU 1000-EXIT
009000            WHEN 'D'
009100               PERFORM 2000-TEXTO-P-DECIMAL THRU 2000-EXIT
009200            WHEN 'N'
009300               PERFORM 3000-INTEIRO-P-TEXTO THRU 3000-EXIT
009400            WHEN 'E'
009500               PERFORM 4000-DECIMAL-P-TEXTO THRU 4000-EXIT
009600            WHEN OTHER
009700               CONTINUE
009800      END-EVALUATE
009900      PERFORM 9999-FINALIZAR THRU 9999-EXIT
010000      .
010100*-----------------------------------------------------------------
010200 0000-END.                       EXIT.
010300*-----------------------------------------------------------------
010400*-----------------------------------------------------------------
010500* MODO 'I' - TEXTO DA CELULA PARA INTEIRO (CPYT006A-INTEIRO)
010600*-----------------------------------------------------------------
010700 1000-TEXTO-P-INTEIRO            SECTION.
010800*-----------------------------------------------------------------
010900      MOVE CPYT006A-TEXTO          TO WRK-TEXTO-BRUTO
011000      MOVE 'N'                     TO WRK-SINAL-NEGATIVO
011100      MOVE ZERO                    TO WRK-ACUM-INTEIRO
011200      MOVE 1                       TO WRK-IX-TXT
011300      IF WRK-TEXTO-CAR(1) = '-'
011400            MOVE 'S'                    TO WRK-SINAL-NEGATIVO
011500            MOVE 2                      TO WRK-IX-TXT
011600      END-IF
011700      PERFORM 1050-SOMA-DIGITO-INT THRU 1050-EXIT
011800            VARYING WRK-IX-TXT FROM WRK-IX-TXT BY 1
011900                  UNTIL WRK-IX-TXT > 20
012000                        OR WRK-TEXTO-CAR(WRK-IX-TXT) = SPACE
012100      IF SINAL-NEGATIVO
012200            COMPUTE CPYT006A-INTEIRO = 0 - WRK-ACUM-INTEIRO
012300      ELSE
012400            MOVE WRK-ACUM-INTEIRO        TO CPYT006A-INTEIRO
012500      END-IF
012600      .
012700*-----------------------------------------------------------------
012800 1000-EXIT.                      EXIT.
012900*-----------------------------------------------------------------
013000*-----------------------------------------------------------------
013100* SOMAR UM DIGITO NO ACUMULADOR INTEIRO
013200*-----------------------------------------------------------------
013300 1050-SOMA-DIGITO-INT            SECTION.
013400*-----------------------------------------------------------------
013500      MOVE WRK-TEXTO-CAR(WRK-IX-TXT)  TO WRK-DIGITO-ALFA
013600      COMPUTE WRK-ACUM-INTEIRO = WRK-ACUM-INTEIRO * 10
013700                                      + WRK-DIGITO-NUM
013800      .
013900*-----------------------------------------------------------------
014000 1050-EXIT.                      EXIT.
014100*-----------------------------------------------------------------
014200*-----------------------------------------------------------------
014300* MODO 'D' - TEXTO DA CELULA PARA DECIMAL (CPYT006A-DECIMAL)
014400*-----------------------------------------------------------------
014500 2000-TEXTO-P-DECIMAL            SECTION.
014600*-----------------------------------------------------------------
014700      MOVE CPYT006A-TEXTO          TO WRK-TEXTO-BRUTO
014800      MOVE 'N'                     TO WRK-SINAL-NEGATIVO
014900      MOVE ZERO                    TO WRK-ACUM-INTEIRO
015000      MOVE ZERO                    TO WRK-ACUM-FRACAO
015100      MOVE ZERO                    TO WRK-QTDE-FRAC
015200      MOVE 1                       TO WRK-IX-TXT
015300      IF WRK-TEXTO-CAR(1) = '-'
015400            MOVE 'S'                    TO WRK-SINAL-NEGATIVO
015500            MOVE 2                      TO WRK-IX-TXT
015600      END-IF
015700      PERFORM 2050-SOMA-DIGITO-DEC THRU 2050-EXIT
015800            VARYING WRK-IX-TXT FROM WRK-IX-TXT BY 1
015900                  UNTIL WRK-IX-TXT > 20
016000                        OR WRK-TEXTO-CAR(WRK-IX-TXT) = SPACE
016100                        OR WRK-TEXTO-CAR(WRK-IX-TXT) = '.'
016200      IF WRK-IX-TXT NOT > 20
016300               AND WRK-TEXTO-CAR(WRK-IX-TXT) = '.'
016400            ADD 1                       TO WRK-IX-TXT
016500            PERFORM 2060-SOMA-DIGITO-FRAC THRU 2060-EXIT
016600                  VARYING WRK-IX-TXT FROM WRK-IX-TXT BY 1
016700                        UNTIL WRK-IX-TXT > 20
016800                              OR WRK-TEXTO-CAR(WRK-IX-TXT) = SPACE
016900                              OR WRK-QTDE-FRAC = 6
017000      END-IF
017100      PERFORM 2070-MONTAR-DECIMAL THRU 2070-EXIT
017200      .
017300*-----------------------------------------------------------------
017400 2000-EXIT.                      EXIT.
017500*-----------------------------------------------------------------
017600*-----------------------------------------------------------------
017700* SOMAR UM DIGITO NA PARTE INTEIRA DO DECIMAL
017800*-----------------------------------------------------------------
017900 2050-SOMA-DIGITO-DEC            SECTION.
018000*-----------------------------------------------------------------
018100      MOVE WRK-TEXTO-CAR(WRK-IX-TXT)  TO WRK-DIGITO-ALFA
018200      COMPUTE WRK-ACUM-INTEIRO = WRK-ACUM-INTEIRO * 10
018300                                      + WRK-DIGITO-NUM
018400      .
018500*-----------------------------------------------------------------
018600 2050-EXIT.                      EXIT.
018700*-----------------------------------------------------------------
018800*-----------------------------------------------------------------
018900* SOMAR UM DIGITO NA PARTE FRACIONARIA DO DECIMAL
019000*-----------------------------------------------------------------
019100 2060-SOMA-DIGITO-FRAC           SECTION.
019200*-----------------------------------------------------------------
019300      MOVE WRK-TEXTO-CAR(WRK-IX-TXT)  TO WRK-DIGITO-ALFA
019400      COMPUTE WRK-ACUM-FRACAO = WRK-ACUM-FRACAO * 10
019500                                     + WRK-DIGITO-NUM
019600      ADD 1                        TO WRK-QTDE-FRAC
019700      .
019800*-----------------------------------------------------------------
019900 2060-EXIT.                      EXIT.
020000*-----------------------------------------------------------------
020100*-----------------------------------------------------------------
020200* ALINHAR AS 6 CASAS DECIMAIS E MONTAR O VALOR COM SINAL
020300*-----------------------------------------------------------------
020400 2070-MONTAR-DECIMAL             SECTION.
020500*-----------------------------------------------------------------
020600      IF WRK-QTDE-FRAC < 6
020700            COMPUTE WRK-EXPOENTE = 6 - WRK-QTDE-FRAC
020800            COMPUTE WRK-ACUM-FRACAO = WRK-ACUM-FRACAO
020900                                * (10 ** WRK-EXPOENTE)
021000      END-IF
021100      IF SINAL-NEGATIVO
021200            MOVE '-'                     TO WRK-CONV-SINAL
021300      ELSE
021400            MOVE '+'                     TO WRK-CONV-SINAL
021500      END-IF
021600      MOVE WRK-ACUM-INTEIRO        TO WRK-CONV-INTEIRO
021700      MOVE WRK-ACUM-FRACAO         TO WRK-CONV-FRACAO
021800      MOVE WRK-CONV-NUMERICO       TO CPYT006A-DECIMAL
021900      .
022000*-----------------------------------------------------------------
022100 2070-EXIT.                      EXIT.
022200*-----------------------------------------------------------------
022300*-----------------------------------------------------------------
022400* MODO 'N' - INTEIRO (CPYT006A-INTEIRO) PARA TEXTO DA CELULA
022500*-----------------------------------------------------------------
022600 3000-INTEIRO-P-TEXTO            SECTION.
022700*-----------------------------------------------------------------
022800      MOVE SPACES                  TO WRK-TEXTO-BRUTO
022900      MOVE CPYT006A-INTEIRO        TO WRK-FORMATO-INTEIRO
023000      PERFORM 3050-LOCALIZAR-INICIO THRU 3050-EXIT
023100      MOVE ZERO                    TO WRK-TAM-SAIDA
023200      PERFORM 3060-COPIAR-CARACTER THRU 3060-EXIT
023300            VARYING WRK-IX-FIM FROM WRK-IX-INI BY 1
023400                  UNTIL WRK-IX-FIM > 9
023500      MOVE WRK-TEXTO-BRUTO         TO CPYT006A-TEXTO
023600      .
023700*-----------------------------------------------------------------
023800 3000-EXIT.                      EXIT.
023900*-----------------------------------------------------------------
024000*-----------------------------------------------------------------
024100* LOCALIZAR O PRIMEIRO CARACTER NAO BRANCO (INTEIRO EDITADO)
024200*-----------------------------------------------------------------
024300 3050-LOCALIZAR-INICIO           SECTION.
024400*-----------------------------------------------------------------
024500      MOVE 1                       TO WRK-IX-INI
024600      PERFORM 3055-AVANCA-BRANCO THRU 3055-EXIT
024700            UNTIL WRK-IX-INI > 9
024800                  OR WRK-FORMATO-INT-CAR(WRK-IX-INI) NOT = SPACE
024900      .
025000*-----------------------------------------------------------------
025100 3050-EXIT.                      EXIT.
025200*-----------------------------------------------------------------
025300*-----------------------------------------------------------------
025400* AVANCAR O INDICE ENQUANTO O CARACTER FOR BRANCO
025500*-----------------------------------------------------------------
025600 3055-AVANCA-BRANCO              SECTION.
025700*-----------------------------------------------------------------
025800      ADD 1                        TO WRK-IX-INI
025900      .
026000*-----------------------------------------------------------------
026100 3055-EXIT.                      EXIT.
026200*-----------------------------------------------------------------
026300*-----------------------------------------------------------------
026400* COPIAR UM CARACTER DO CAMPO EDITADO PARA A CELULA DE SAIDA
026500*-----------------------------------------------------------------
026600 3060-COPIAR-CARACTER            SECTION.
026700*-----------------------------------------------------------------
026800      ADD 1                        TO WRK-TAM-SAIDA
026900      MOVE WRK-FORMATO-INT-CAR(WRK-IX-FIM)
027000                                   TO WRK-TEXTO-CAR(WRK-TAM-SAIDA)
027100      .
027200*-----------------------------------------------------------------
027300 3060-EXIT.                      EXIT.
027400*-----------------------------------------------------------------
027500*-----------------------------------------------------------------
027600* MODO 'E' - DECIMAL (CPYT006A-DECIMAL) PARA TEXTO DA CELULA
027700*-----------------------------------------------------------------
027800 4000-DECIMAL-P-TEXTO            SECTION.
027900*-----------------------------------------------------------------
028000      MOVE SPACES                  TO WRK-TEXTO-BRUTO
028100      MOVE CPYT006A-DECIMAL        TO WRK-FORMATO-DECIMAL
028200      MOVE 1                       TO WRK-IX-INI
028300      PERFORM 4050-AVANCA-BRANCO THRU 4050-EXIT
028400            UNTIL WRK-IX-INI > 16
028500                  OR WRK-FORMATO-DEC-CAR(WRK-IX-INI) NOT = SPACE
028600      MOVE ZERO                    TO WRK-TAM-SAIDA
028700      PERFORM 4060-COPIAR-CARACTER THRU 4060-EXIT
028800            VARYING WRK-IX-FIM FROM WRK-IX-INI BY 1
028900                  UNTIL WRK-IX-FIM > 16
029000      MOVE WRK-TEXTO-BRUTO         TO CPYT006A-TEXTO
029100      .
029200*-----------------------------------------------------------------
029300 4000-EXIT.                      EXIT.
029400*-----------------------------------------------------------------
029500*-----------------------------------------------------------------
029600* AVANCAR O INDICE ENQUANTO O CARACTER FOR BRANCO (DECIMAL)
029700*-----------------------------------------------------------------
029800 4050-AVANCA-BRANCO              SECTION.
029900*-----------------------------------------------------------------
030000      ADD 1                        TO WRK-IX-INI
030100      .
030200*-----------------------------------------------------------------
030300 4050-EXIT.                      EXIT.
030400*-----------------------------------------------------------------
030500*-----------------------------------------------------------------
030600* COPIAR UM CARACTER DO CAMPO EDITADO DECIMAL PARA A SAIDA
030700*-----------------------------------------------------------------
030800 4060-COPIAR-CARACTER            SECTION.
030900*-----------------------------------------------------------------
031000      ADD 1                        TO WRK-TAM-SAIDA
031100      MOVE WRK-FORMATO-DEC-CAR(WRK-IX-FIM)
031200                                   TO WRK-TEXTO-CAR(WRK-TAM-SAIDA)
031300      .
031400*-----------------------------------------------------------------
031500 4060-EXIT.                      EXIT.
031600*-----------------------------------------------------------------
031700*-----------------------------------------------------------------
031800* FINALIZAR PROGRAMA
031900*-----------------------------------------------------------------
032000 9999-FINALIZAR                  SECTION.
032100*-----------------------------------------------------------------
032200      GOBACK
032300      .
032400*-----------------------------------------------------------------
032500 9999-EXIT.                      EXIT.
032600*-----------------------------------------------------------------
