000100*=================================================================
000200* PROGRAMADOR: J. ROBERTO - COBOL DICAS
000300* DATA.......: 10/03/1988
000400* DESCRICAO..: MOTOR DE CALCULO DO SIMULADOR DE DINAMICA POPULACIONAL
000500* NOME.......: CALC001A
000600*=================================================================
000700* HISTORICO DE ALTERACOES
000800*-----------------------------------------------------------------
000900* DATA       AUT  CHAMADO  DESCRICAO
001000*-----------------------------------------------------------------
001100* 10/03/1988 JRB  CR1044   PROGRAMA ORIGINAL. CALCULA A TABELA DE
001200*                          PASSOS A PARTIR DOS ESTADOS E TRANSICOES,
001300*                          EM SUBSTITUICAO AO ANTIGO TRANSF1A.
001400* 19/03/1988 AJM  CR1047   INCLUIDOS OS TIPOS DE TRANSICAO SOLUTO E
001500*                          MISTURA (SO EXISTIA LINEAR NA 1A VERSAO).
001600* 27/03/1988 RSM  CR1052   COEFICIENTES ESTEQUIOMETRICOS SAO SEMPRE
001700*                          INTEIROS NESTE PORTE; FATORIAL PROBABI-
001800*                          LISTICO USA SO O RAMO INTEIRO DA FORMULA.
001900* 02/04/1988 JRB  CR1058   TRAVA DE VALOR NEGATIVO (ALLOW-NEGATIVE)
002000*                          APLICADA APOS CADA GRAVACAO DE COLUNA.
002100* 04/11/1999 CMS  CR1099   REVISAO Y2K DO NUCLEO BATCH - CONFIRMADO
002200*                          QUE ESTE PROGRAMA NAO MANIPULA ANO EM 2
002300*                          DIGITOS; NENHUM AJUSTE DE CODIGO NECESSARIO.
002400* 10/01/2000 JRB  CR1106   REVISAO POS-Y2K CONFIRMADA; VIRADA DE SECULO
002500*                          SEM IMPACTO NOS CALCULOS DE PASSO, NENHUM
002600*                          AJUSTE DE CODIGO FEITO.
002700*=================================================================
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. CALC001A.
003000 AUTHOR. JOSE ROBERTO.
003100 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS BATCH.
003200 DATE-WRITTEN. 10/03/1988.
003300 DATE-COMPILED.
003400 SECURITY. USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
003500*-----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900      C01 IS TOP-OF-FORM.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200* ---------------- CONTROLE DE PASSOS E COLUNAS ---------------------
004300 77  WRK-PASSO                  PIC 9(04) COMP VALUE ZERO.
004400 77  WRK-PASSO-ANT              PIC 9(04) COMP VALUE ZERO.
004500 77  WRK-IX-COL                 PIC 9(03) COMP VALUE ZERO.
004600 77  WRK-IX-TRANSIC             PIC 9(03) COMP VALUE ZERO.
004700 77  WRK-IX-BUSCA               PIC 9(03) COMP VALUE ZERO.
004800 77  WRK-COL-ACHADA             PIC 9(03) COMP VALUE ZERO.
004900 77  WRK-ID-BUSCA               PIC S9(09) VALUE ZERO.
005000 77  WRK-COL-ORIGEM             PIC 9(03) COMP VALUE ZERO.
005100 77  WRK-COL-OPERANDO           PIC 9(03) COMP VALUE ZERO.
005200 77  WRK-COL-RESULTADO          PIC 9(03) COMP VALUE ZERO.
005300 77  WRK-LINHA-ORIGEM           PIC 9(04) COMP VALUE ZERO.
005400 77  WRK-LINHA-OPERANDO         PIC 9(04) COMP VALUE ZERO.
005500 77  WRK-DELAY-IN               PIC S9(09) VALUE ZERO.
005600 77  WRK-INDICE-OUT             PIC 9(04) COMP VALUE ZERO.
005700* ---------------- SINALIZADORES DE ESTADO EXTERNO (-1) -------------
005800 01  WRK-ORIGEM-EXTERNA         PIC X(01) VALUE 'N'.
005900          88  ORIGEM-EXTERNA                   VALUE 'S'.
006000 01  WRK-OPERANDO-EXTERNO       PIC X(01) VALUE 'N'.
006100          88  OPERANDO-EXTERNO                 VALUE 'S'.
006200 01  WRK-RESULTADO-EXTERNO      PIC X(01) VALUE 'N'.
006300          88  RESULTADO-EXTERNO                VALUE 'S'.
006400* ---------------- TIPO E MODO DA TRANSICAO EM CURSO (COPIA) ---------
006500 01  WRK-TIPO-ATUAL             PIC S9(01) VALUE ZERO.
006600          88  TIPO-LINEAR                      VALUE 0.
006700          88  TIPO-SOLUTO                      VALUE 1.
006800          88  TIPO-MISTURA                     VALUE 2.
006900 01  WRK-MODO-ATUAL             PIC S9(01) VALUE ZERO.
007000          88  MODO-SIMPLES                     VALUE 0.
007100          88  MODO-RETEM                       VALUE 1.
007200          88  MODO-REMOVE                      VALUE 2.
007300          88  MODO-RESIDUAL                    VALUE 3.
007400          88  MODO-INIBIDOR                    VALUE 4.
007500 01  WRK-MODO-ATUAL-ALT REDEFINES WRK-MODO-ATUAL.
007600      05  WRK-MODO-ATUAL-DIGITO      PIC 9(01).
007700* ---------------- VALORES E DENSIDADES DE TRABALHO (S9(9)V9(6)) -----
007800 77  WRK-TOTAL-COUNT            PIC S9(09)V9(06) VALUE ZERO.
007900 77  WRK-SOURCE-VALUE           PIC S9(09)V9(06) VALUE ZERO.
008000 77  WRK-OPERAND-VALUE          PIC S9(09)V9(06) VALUE ZERO.
008100 77  WRK-SOURCE-DENSITY         PIC S9(09)V9(06) VALUE ZERO.
008200 77  WRK-OPERAND-DENSITY        PIC S9(09)V9(06) VALUE ZERO.
008300 77  WRK-DENSITY                PIC S9(09)V9(06) VALUE ZERO.
008400 77  WRK-SUM-LOCAL              PIC S9(09)V9(06) VALUE ZERO.
008500 77  WRK-VALUE                  PIC S9(09)V9(06) VALUE ZERO.
008600 77  WRK-COEF-U                 PIC S9(09)V9(06) VALUE ZERO.
008700 77  WRK-COEF-C                 PIC S9(09) VALUE ZERO.
008800 77  WRK-COEF-RESULTADO         PIC S9(09)V9(06) VALUE ZERO.
008900 77  WRK-POT-BASE               PIC S9(09)V9(06) VALUE ZERO.
009000 77  WRK-POT-EXPOENTE           PIC S9(09) VALUE ZERO.
009100 77  WRK-POT-RESULTADO          PIC S9(09)V9(06) VALUE ZERO.
009200 77  WRK-POT-CONTADOR           PIC S9(09) COMP VALUE ZERO.
009300 77  WRK-FAT-VALOR              PIC S9(01) VALUE ZERO.
009400 77  WRK-FAT-RESULTADO          PIC S9(09) VALUE 1.
009500 77  WRK-FAT-CONTADOR           PIC S9(01) COMP VALUE ZERO.
009600 77  WRK-DIVISOR                PIC S9(09)V9(06) VALUE ZERO.
009700 77  WRK-INDICE-CALC            PIC S9(05) VALUE ZERO.
009800 01  WRK-TIPO-ATUAL-ALT REDEFINES WRK-TIPO-ATUAL.
009900      05  WRK-TIPO-ATUAL-DIGITO      PIC 9(01).
010000* ---------------- PARAMETROS DE APPLYCOMMON (PASSADOS POR MOVE) ------
010100 01  WRK-AC-PARMS.
010200      05  WRK-AC-U                   PIC S9(09)V9(06) VALUE ZERO.
010300      05  WRK-AC-DENSIDADE           PIC S9(09)V9(06) VALUE ZERO.
010400      05  WRK-AC-PROBABILIDADE       PIC S9(01)V9(06) VALUE ZERO.
010500      05  WRK-AC-COEF-OPERANDO       PIC S9(09)V9(06) VALUE ZERO.
010600 01  WRK-AC-PARMS-ALT REDEFINES WRK-AC-PARMS.
010700      05  WRK-AC-PARMS-DUMP          PIC X(52).
010800*-----------------------------------------------------------------
010900 LINKAGE SECTION.
011000* BOOKS DE SETTINGS/ESTADOS/TRANSICOES/RESULTADO (LINKAGE)
011100 COPY CPYT001A.
011200 COPY CPYT002A.
011300 COPY CPYT003A.
011400 COPY CPYT004A.
011500*=================================================================
011600 PROCEDURE DIVISION USING CPYT001A-REGISTRO
011700                               CPYT002A-TABELA
011800                               CPYT003A-TABELA
011900                               CPYT004A-TABELA.
012000*=================================================================
012100*-----------------------------------------------------------------
012200* PROCESSAMENTO PRINCIPAL
012300*-----------------------------------------------------------------
012400 0000-PROCESSAR                  SECTION.
012500*-----------------------------------------------------------------
012600      PERFORM 0001-CARREGAR-ESTADOS THRU 0001-EXIT
012700      PERFORM 0002-INICIALIZAR-TABELA THRU 0002-EXIT
012800      PERFORM 0003-PROCESSAR-PASSOS THRU 0003-EXIT
012900      PERFORM 9999-FINALIZAR THRU 9999-EXIT
013000      .
013100*-----------------------------------------------------------------
013200 0000-END.                       EXIT.
013300*-----------------------------------------------------------------
013400*-----------------------------------------------------------------
013500* CARREGAR AS DIMENSOES DA TABELA DE RESULTADO A PARTIR DA TASK
013600*-----------------------------------------------------------------
013700 0001-CARREGAR-ESTADOS            SECTION.
013800*-----------------------------------------------------------------
013900      MOVE CPYT002A-QTDE-ESTADOS   TO CPYT004A-QTDE-COLUNAS
014000      MOVE CPYT001A-QTDE-PASSOS    TO CPYT004A-QTDE-PASSOS
014100      .
014200*-----------------------------------------------------------------
014300 0001-EXIT.                      EXIT.
014400*-----------------------------------------------------------------
014500*-----------------------------------------------------------------
014600* INICIALIZAR A LINHA 1 (PASSO INICIAL) COM AS QUANTIDADES DA TASK
014700*-----------------------------------------------------------------
014800 0002-INICIALIZAR-TABELA          SECTION.
014900*-----------------------------------------------------------------
015000      MOVE 1                       TO WRK-PASSO
015100      MOVE CPYT001A-PASSO-INICIAL  TO CPYT004A-NUM-PASSO(WRK-PASSO)
015200      PERFORM 0021-INICIALIZAR-COLUNA THRU 0021-EXIT
015300                  VARYING WRK-IX-COL FROM 1 BY 1
015400                  UNTIL WRK-IX-COL > CPYT002A-QTDE-ESTADOS
015500      .
015600*-----------------------------------------------------------------
015700 0002-EXIT.                      EXIT.
015800*-----------------------------------------------------------------
015900*-----------------------------------------------------------------
016000* COPIAR A QUANTIDADE INICIAL DE UM ESTADO PARA A COLUNA DO PASSO 1
016100*-----------------------------------------------------------------
016200 0021-INICIALIZAR-COLUNA          SECTION.
016300*-----------------------------------------------------------------
016400      MOVE CPYT002A-QUANTIDADE(WRK-IX-COL)
016500                TO CPYT004A-VALOR(WRK-PASSO, WRK-IX-COL)
016600      .
016700*-----------------------------------------------------------------
016800 0021-EXIT.                      EXIT.
016900*-----------------------------------------------------------------
017000*-----------------------------------------------------------------
017100* PARA CADA PASSO DE 2 ATE A QTDE DE PASSOS, ARRASTAR E APLICAR
017200* TODAS AS TRANSICOES (PASSO 1 JA FOI PREENCHIDO PELA INICIALIZACAO)
017300*-----------------------------------------------------------------
017400 0003-PROCESSAR-PASSOS            SECTION.
017500*-----------------------------------------------------------------
017600      PERFORM 0031-PASSO-UNICO THRU 0031-EXIT
017700                  VARYING WRK-PASSO FROM 2 BY 1
017800                  UNTIL WRK-PASSO > CPYT004A-QTDE-PASSOS
017900      .
018000*-----------------------------------------------------------------
018100 0003-EXIT.                      EXIT.
018200*-----------------------------------------------------------------
018300*-----------------------------------------------------------------
018400* PROCESSAR UM UNICO PASSO: NUMERO DO PASSO, ARRASTE E TRANSICOES
018500*-----------------------------------------------------------------
018600 0031-PASSO-UNICO                 SECTION.
018700*-----------------------------------------------------------------
018800      COMPUTE WRK-PASSO-ANT = WRK-PASSO - 1
018900      COMPUTE CPYT004A-NUM-PASSO(WRK-PASSO) =
019000                CPYT001A-PASSO-INICIAL + WRK-PASSO-ANT
019100      MOVE ZERO                    TO WRK-TOTAL-COUNT
019200      PERFORM 0040-ARRASTAR-COLUNA THRU 0040-EXIT
019300                  VARYING WRK-IX-COL FROM 1 BY 1
019400                  UNTIL WRK-IX-COL > CPYT002A-QTDE-ESTADOS
019500      PERFORM 0004-APLICAR-TRANSICAO THRU 0004-EXIT
019600                  VARYING WRK-IX-TRANSIC FROM 1 BY 1
019700                  UNTIL WRK-IX-TRANSIC > CPYT003A-QTDE-TRANSIC
019800      .
019900*-----------------------------------------------------------------
020000 0031-EXIT.                      EXIT.
020100*-----------------------------------------------------------------
020200*-----------------------------------------------------------------
020300* ARRASTAR UMA COLUNA DO PASSO ANTERIOR E SOMAR AO TOTAL DO PASSO
020400*-----------------------------------------------------------------
020500 0040-ARRASTAR-COLUNA             SECTION.
020600*-----------------------------------------------------------------
020700      MOVE CPYT004A-VALOR(WRK-PASSO-ANT, WRK-IX-COL)
020800                TO CPYT004A-VALOR(WRK-PASSO, WRK-IX-COL)
020900      ADD CPYT004A-VALOR(WRK-PASSO-ANT, WRK-IX-COL)
021000                TO WRK-TOTAL-COUNT
021100      .
021200*-----------------------------------------------------------------
021300 0040-EXIT.                      EXIT.
021400*-----------------------------------------------------------------
021500*-----------------------------------------------------------------
021600* APLICAR UMA TRANSICAO AO PASSO ATUAL (WRK-PASSO)
021700*-----------------------------------------------------------------
021800 0004-APLICAR-TRANSICAO           SECTION.
021900*-----------------------------------------------------------------
022000      MOVE 'N'                     TO WRK-ORIGEM-EXTERNA
022100      MOVE 'N'                     TO WRK-OPERANDO-EXTERNO
022200      MOVE 'N'                     TO WRK-RESULTADO-EXTERNO
022300      MOVE ZERO                    TO WRK-VALUE
022400      IF CPYT003A-ORIGEM(WRK-IX-TRANSIC) = -1
022500            MOVE 'S'                    TO WRK-ORIGEM-EXTERNA
022600      END-IF
022700      IF CPYT003A-OPERANDO(WRK-IX-TRANSIC) = -1
022800            MOVE 'S'                    TO WRK-OPERANDO-EXTERNO
022900      END-IF
023000      IF CPYT003A-RESULTADO(WRK-IX-TRANSIC) = -1
023100            MOVE 'S'                    TO WRK-RESULTADO-EXTERNO
023200      END-IF
023300      IF ORIGEM-EXTERNA AND OPERANDO-EXTERNO
023400            GO TO 0004-EXIT
023500      END-IF
023600      MOVE CPYT003A-TIPO(WRK-IX-TRANSIC)  TO WRK-TIPO-ATUAL-DIGITO
023700      MOVE CPYT003A-MODO(WRK-IX-TRANSIC)  TO WRK-MODO-ATUAL-DIGITO
023800      MOVE CPYT003A-ATRASO-ORIG(WRK-IX-TRANSIC) TO WRK-DELAY-IN
023900      PERFORM 3100-CALC-INDICE-DELAY THRU 3100-EXIT
024000      MOVE WRK-INDICE-OUT          TO WRK-LINHA-ORIGEM
024100      MOVE CPYT003A-ATRASO-OPER(WRK-IX-TRANSIC) TO WRK-DELAY-IN
024200      PERFORM 3100-CALC-INDICE-DELAY THRU 3100-EXIT
024300      MOVE WRK-INDICE-OUT          TO WRK-LINHA-OPERANDO
024400      MOVE ZERO                    TO WRK-SOURCE-VALUE
024500      MOVE ZERO                    TO WRK-OPERAND-VALUE
024600      IF NOT ORIGEM-EXTERNA
024700            MOVE CPYT003A-ORIGEM(WRK-IX-TRANSIC) TO WRK-ID-BUSCA
024800            PERFORM 1000-LOCALIZAR-COLUNA THRU 1000-EXIT
024900            MOVE WRK-COL-ACHADA         TO WRK-COL-ORIGEM
025000            MOVE CPYT004A-VALOR(WRK-LINHA-ORIGEM, WRK-COL-ORIGEM)
025100                 TO WRK-SOURCE-VALUE
025200      END-IF
025300      IF NOT OPERANDO-EXTERNO
025400            MOVE CPYT003A-OPERANDO(WRK-IX-TRANSIC) TO WRK-ID-BUSCA
025500            PERFORM 1000-LOCALIZAR-COLUNA THRU 1000-EXIT
025600            MOVE WRK-COL-ACHADA         TO WRK-COL-OPERANDO
025700            MOVE CPYT004A-VALOR(WRK-LINHA-OPERANDO, WRK-COL-OPERANDO)
025800                 TO WRK-OPERAND-VALUE
025900      END-IF
026000      IF NOT RESULTADO-EXTERNO
026100            MOVE CPYT003A-RESULTADO(WRK-IX-TRANSIC) TO WRK-ID-BUSCA
026200            PERFORM 1000-LOCALIZAR-COLUNA THRU 1000-EXIT
026300            MOVE WRK-COL-ACHADA         TO WRK-COL-RESULTADO
026400      END-IF
026500      EVALUATE TRUE
026600            WHEN TIPO-LINEAR
026700                  PERFORM 2000-CALC-LINEAR THRU 2000-EXIT
026800            WHEN TIPO-SOLUTO
026900                  PERFORM 2100-CALC-SOLUTO THRU 2100-EXIT
027000            WHEN TIPO-MISTURA
027100                  PERFORM 2200-CALC-MISTURA THRU 2200-EXIT
027200      END-EVALUATE
027300      PERFORM 3000-GRAVAR-RESULTADO THRU 3000-EXIT
027400      .
027500*-----------------------------------------------------------------
027600 0004-EXIT.                      EXIT.
027700*-----------------------------------------------------------------
027800*-----------------------------------------------------------------
027900* LOCALIZAR A COLUNA DA TABELA DE RESULTADO CORRESPONDENTE A UM ID
028000* DE ESTADO (WRK-ID-BUSCA ENTRA, WRK-COL-ACHADA SAI - 0 SE NAO ACHAR)
028100*-----------------------------------------------------------------
028200 1000-LOCALIZAR-COLUNA            SECTION.
028300*-----------------------------------------------------------------
028400      MOVE ZERO                    TO WRK-COL-ACHADA
028500      PERFORM 1010-TESTA-1-ID THRU 1010-EXIT
028600                  VARYING WRK-IX-BUSCA FROM 1 BY 1
028700                  UNTIL WRK-IX-BUSCA > CPYT002A-QTDE-ESTADOS
028800                     OR WRK-COL-ACHADA NOT = ZERO
028900      .
029000*-----------------------------------------------------------------
029100 1000-EXIT.                      EXIT.
029200*-----------------------------------------------------------------
029300*-----------------------------------------------------------------
029400* TESTAR SE O ID DO ESTADO NA POSICAO WRK-IX-BUSCA E O PROCURADO
029500*-----------------------------------------------------------------
029600 1010-TESTA-1-ID                  SECTION.
029700*-----------------------------------------------------------------
029800      IF CPYT002A-ID(WRK-IX-BUSCA) = WRK-ID-BUSCA
029900            MOVE WRK-IX-BUSCA           TO WRK-COL-ACHADA
030000      END-IF
030100      .
030200*-----------------------------------------------------------------
030300 1010-EXIT.                      EXIT.
030400*-----------------------------------------------------------------
030500*-----------------------------------------------------------------
030600* LINEARCOEF(U,C) - SE C <= 1 RETORNA U, SENAO RETORNA U / C
030700* ENTRA: WRK-COEF-U / WRK-COEF-C   SAI: WRK-COEF-RESULTADO
030800*-----------------------------------------------------------------
030900 1100-COEF-LINEAR                 SECTION.
031000*-----------------------------------------------------------------
031100      IF WRK-COEF-C NOT > 1
031200            MOVE WRK-COEF-U             TO WRK-COEF-RESULTADO
031300      ELSE
031400            COMPUTE WRK-COEF-RESULTADO ROUNDED
031500                  = WRK-COEF-U / WRK-COEF-C
031600      END-IF
031700      .
031800*-----------------------------------------------------------------
031900 1100-EXIT.                      EXIT.
032000*-----------------------------------------------------------------
032100*-----------------------------------------------------------------
032200* POWERCOEF(U,C) - SE C <= 1 RETORNA U, SENAO U**C / FATORIAL(C)
032300* ENTRA: WRK-POT-BASE / WRK-POT-EXPOENTE   SAI: WRK-POT-RESULTADO
032400* (CR1052 - COEFICIENTES SAO SEMPRE INTEIROS, FATORIAL SO RAMO INTEIRO)
032500*-----------------------------------------------------------------
032600 1200-COEF-POTENCIA               SECTION.
032700*-----------------------------------------------------------------
032800      IF WRK-POT-EXPOENTE NOT > 1
032900            MOVE WRK-POT-BASE           TO WRK-POT-RESULTADO
033000      ELSE
033100            PERFORM 1250-POTENCIA-INTEIRA THRU 1250-EXIT
033200            MOVE WRK-POT-EXPOENTE       TO WRK-FAT-VALOR
033300            PERFORM 1300-FATORIAL-PROBAB THRU 1300-EXIT
033400            COMPUTE WRK-POT-RESULTADO ROUNDED
033500                  = WRK-POT-RESULTADO / WRK-FAT-RESULTADO
033600      END-IF
033700      .
033800*-----------------------------------------------------------------
033900 1200-EXIT.                      EXIT.
034000*-----------------------------------------------------------------
034100*-----------------------------------------------------------------
034200* ELEVAR WRK-POT-BASE A WRK-POT-EXPOENTE POR MULTIPLICACAO SUCESSIVA
034300* (EXPOENTE E SEMPRE INTEIRO POSITIVO NESTE PONTO - JA TESTADO > 1)
034400*-----------------------------------------------------------------
034500 1250-POTENCIA-INTEIRA            SECTION.
034600*-----------------------------------------------------------------
034700      IF WRK-POT-EXPOENTE < 1
034800            MOVE 1                       TO WRK-POT-RESULTADO
034900      ELSE
035000            MOVE WRK-POT-BASE            TO WRK-POT-RESULTADO
035100            PERFORM 1251-MULT-POTENCIA THRU 1251-EXIT
035200                        VARYING WRK-POT-CONTADOR FROM 2 BY 1
035300                        UNTIL WRK-POT-CONTADOR > WRK-POT-EXPOENTE
035400      END-IF
035500      .
035600*-----------------------------------------------------------------
035700 1250-EXIT.                      EXIT.
035800*-----------------------------------------------------------------
035900*-----------------------------------------------------------------
036000 1251-MULT-POTENCIA               SECTION.
036100*-----------------------------------------------------------------
036200      COMPUTE WRK-POT-RESULTADO ROUNDED
036300            = WRK-POT-RESULTADO * WRK-POT-BASE
036400      .
036500*-----------------------------------------------------------------
036600 1251-EXIT.                      EXIT.
036700*-----------------------------------------------------------------
036800*-----------------------------------------------------------------
036900* PROBABILISTICFACTORIAL(C) - FATORIAL INTEIRO DE WRK-FAT-VALOR
037000* ENTRA: WRK-FAT-VALOR   SAI: WRK-FAT-RESULTADO
037100*-----------------------------------------------------------------
037200 1300-FATORIAL-PROBAB             SECTION.
037300*-----------------------------------------------------------------
037400      MOVE 1                       TO WRK-FAT-RESULTADO
037500      IF WRK-FAT-VALOR > 1
037600            PERFORM 1310-MULT-FATORIAL THRU 1310-EXIT
037700                        VARYING WRK-FAT-CONTADOR FROM 2 BY 1
037800                        UNTIL WRK-FAT-CONTADOR > WRK-FAT-VALOR
037900      END-IF
038000      .
038100*-----------------------------------------------------------------
038200 1300-EXIT.                      EXIT.
038300*-----------------------------------------------------------------
038400*-----------------------------------------------------------------
038500 1310-MULT-FATORIAL               SECTION.
038600*-----------------------------------------------------------------
038700      COMPUTE WRK-FAT-RESULTADO = WRK-FAT-RESULTADO * WRK-FAT-CONTADOR
038800      .
038900*-----------------------------------------------------------------
039000 1310-EXIT.                      EXIT.
039100*-----------------------------------------------------------------
039200*-----------------------------------------------------------------
039300* APPLYCOMMON(U,OPERANDDENSITY,MODE,PROBABILITY) - PRE-AJUSTE DO
039400* INIBIDOR, MULTIPLICACAO PELA PROBABILIDADE E POS-AJUSTE RESIDUAL.
039500* ENTRA: WRK-AC-U / WRK-AC-DENSIDADE / WRK-MODO-ATUAL /
039600*        WRK-AC-PROBABILIDADE / WRK-AC-COEF-OPERANDO   SAI: WRK-VALUE
039700*-----------------------------------------------------------------
039800 1400-APLICAR-COMUM               SECTION.
039900*-----------------------------------------------------------------
040000      IF MODO-INIBIDOR
040100            COMPUTE WRK-AC-U ROUNDED
040200                  = WRK-AC-DENSIDADE - WRK-AC-U * WRK-AC-COEF-OPERANDO
040300      END-IF
040400      COMPUTE WRK-AC-U ROUNDED = WRK-AC-U * WRK-AC-PROBABILIDADE
040500      IF MODO-RESIDUAL
040600            COMPUTE WRK-AC-U ROUNDED
040700                  = WRK-AC-DENSIDADE - WRK-AC-U * WRK-AC-COEF-OPERANDO
040800      END-IF
040900* 18/03/1988 RSM - CR1051 - ESTOURO DE FAIXA NO GRUPO DE PARM DO
041000*    APPLYCOMMON QUEBRAVA O ARRASTE SEGUINTE SEM AVISO; PASSOU A
041100*    EMITIR O DUMP DO GRUPO PARA O LOG QUANDO ISSO OCORRE.
041200      IF WRK-AC-U > 999999999.999999
041300            OR WRK-AC-U < -999999999.999999
041400                  DISPLAY 'CALC001A: FAIXA EXCEDIDA, DUMP APPLYCOMMON = '
041500                          WRK-AC-PARMS-DUMP
041600      END-IF
041700      MOVE WRK-AC-U                TO WRK-VALUE
041800      .
041900*-----------------------------------------------------------------
042000 1400-EXIT.                      EXIT.
042100*-----------------------------------------------------------------
042200*-----------------------------------------------------------------
042300* VALOR DA TRANSICAO - TIPO LINEAR (4 RAMOS CONFORME ORIGEM/OPERANDO
042400* EXTERNOS OU IGUAIS). SAI EM WRK-VALUE.
042500*-----------------------------------------------------------------
042600 2000-CALC-LINEAR                 SECTION.
042700*-----------------------------------------------------------------
042800      IF ORIGEM-EXTERNA
042900            MOVE WRK-OPERAND-VALUE       TO WRK-COEF-U
043000            MOVE CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC) TO WRK-COEF-C
043100            PERFORM 1100-COEF-LINEAR THRU 1100-EXIT
043200            COMPUTE WRK-VALUE ROUNDED
043300                  = WRK-COEF-RESULTADO *
043400                    CPYT003A-PROBABILID(WRK-IX-TRANSIC)
043500            IF MODO-RESIDUAL
043600                  COMPUTE WRK-VALUE ROUNDED
043700                        = WRK-COEF-RESULTADO -
043800                          WRK-VALUE * CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC)
043900            END-IF
044000      ELSE
044100         IF OPERANDO-EXTERNO
044200            MOVE WRK-SOURCE-VALUE        TO WRK-COEF-U
044300            MOVE CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC) TO WRK-COEF-C
044400            PERFORM 1100-COEF-LINEAR THRU 1100-EXIT
044500            COMPUTE WRK-VALUE ROUNDED
044600                  = WRK-COEF-RESULTADO *
044700                    CPYT003A-PROBABILID(WRK-IX-TRANSIC)
044800         ELSE
044900         IF CPYT003A-ORIGEM(WRK-IX-TRANSIC) =
045000            CPYT003A-OPERANDO(WRK-IX-TRANSIC)
045100            COMPUTE WRK-COEF-C
045200                  = CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC) +
045300                    CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC) - 1
045400            MOVE WRK-SOURCE-VALUE        TO WRK-COEF-U
045500            PERFORM 1100-COEF-LINEAR THRU 1100-EXIT
045600            MOVE WRK-COEF-RESULTADO      TO WRK-AC-U
045700            MOVE WRK-COEF-RESULTADO      TO WRK-AC-DENSIDADE
045800            MOVE CPYT003A-PROBABILID(WRK-IX-TRANSIC)
045900                    TO WRK-AC-PROBABILIDADE
046000            MOVE CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC)
046100                    TO WRK-AC-COEF-OPERANDO
046200            PERFORM 1400-APLICAR-COMUM THRU 1400-EXIT
046300         ELSE
046400               MOVE WRK-SOURCE-VALUE        TO WRK-COEF-U
046500               MOVE CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC) TO WRK-COEF-C
046600               PERFORM 1100-COEF-LINEAR THRU 1100-EXIT
046700               MOVE WRK-COEF-RESULTADO      TO WRK-SOURCE-DENSITY
046800               MOVE WRK-OPERAND-VALUE       TO WRK-COEF-U
046900               MOVE CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC) TO WRK-COEF-C
047000               PERFORM 1100-COEF-LINEAR THRU 1100-EXIT
047100               MOVE WRK-COEF-RESULTADO      TO WRK-OPERAND-DENSITY
047200               IF WRK-SOURCE-DENSITY < WRK-OPERAND-DENSITY
047300                     MOVE WRK-SOURCE-DENSITY      TO WRK-AC-U
047400               ELSE
047500                     MOVE WRK-OPERAND-DENSITY     TO WRK-AC-U
047600               END-IF
047700               MOVE WRK-OPERAND-DENSITY     TO WRK-AC-DENSIDADE
047800               MOVE CPYT003A-PROBABILID(WRK-IX-TRANSIC)
047900                       TO WRK-AC-PROBABILIDADE
048000               MOVE CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC)
048100                       TO WRK-AC-COEF-OPERANDO
048200               PERFORM 1400-APLICAR-COMUM THRU 1400-EXIT
048300         END-IF
048400      END-IF
048500      .
048600*-----------------------------------------------------------------
048700 2000-EXIT.                      EXIT.
048800*-----------------------------------------------------------------
048900*-----------------------------------------------------------------
049000* VALOR DA TRANSICAO - TIPO SOLUTO (SO CALCULA SE HOUVER POPULACAO
049100* NO PASSO ANTERIOR - WRK-TOTAL-COUNT > 0). SAI EM WRK-VALUE.
049200*-----------------------------------------------------------------
049300 2100-CALC-SOLUTO                 SECTION.
049400*-----------------------------------------------------------------
049500      IF WRK-TOTAL-COUNT > 0
049600         IF ORIGEM-EXTERNA
049700            MOVE WRK-OPERAND-VALUE       TO WRK-POT-BASE
049800            MOVE CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC)
049900                    TO WRK-POT-EXPOENTE
050000            PERFORM 1200-COEF-POTENCIA THRU 1200-EXIT
050100            MOVE WRK-POT-RESULTADO       TO WRK-DENSITY
050200            MOVE WRK-DENSITY             TO WRK-VALUE
050300            IF CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC) > 1
050400                  MOVE WRK-TOTAL-COUNT         TO WRK-POT-BASE
050500                  COMPUTE WRK-POT-EXPOENTE
050600                        = CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC) - 1
050700                  PERFORM 1250-POTENCIA-INTEIRA THRU 1250-EXIT
050800                  MOVE WRK-POT-RESULTADO       TO WRK-DIVISOR
050900                  COMPUTE WRK-VALUE ROUNDED
051000                     = WRK-VALUE / WRK-DIVISOR
051100            END-IF
051200            MOVE WRK-VALUE               TO WRK-AC-U
051300            MOVE WRK-DENSITY             TO WRK-AC-DENSIDADE
051400            MOVE CPYT003A-PROBABILID(WRK-IX-TRANSIC)
051500                    TO WRK-AC-PROBABILIDADE
051600            MOVE CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC)
051700                    TO WRK-AC-COEF-OPERANDO
051800            PERFORM 1400-APLICAR-COMUM THRU 1400-EXIT
051900         ELSE
052000            IF OPERANDO-EXTERNO
052100                  MOVE WRK-SOURCE-VALUE        TO WRK-POT-BASE
052200                  MOVE CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC)
052300                          TO WRK-POT-EXPOENTE
052400                  PERFORM 1200-COEF-POTENCIA THRU 1200-EXIT
052500                  MOVE WRK-POT-RESULTADO       TO WRK-VALUE
052600                  IF CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC) > 1
052700                        MOVE WRK-TOTAL-COUNT         TO WRK-POT-BASE
052800                        COMPUTE WRK-POT-EXPOENTE
052900                              = CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC) - 1
053000                        PERFORM 1250-POTENCIA-INTEIRA THRU 1250-EXIT
053100                        MOVE WRK-POT-RESULTADO       TO WRK-DIVISOR
053200                        COMPUTE WRK-VALUE ROUNDED
053300                           = WRK-VALUE / WRK-DIVISOR
053400                  END-IF
053500                  COMPUTE WRK-VALUE ROUNDED
053600                        = WRK-VALUE * CPYT003A-PROBABILID(WRK-IX-TRANSIC)
053700            ELSE
053800            IF CPYT003A-ORIGEM(WRK-IX-TRANSIC) =
053900               CPYT003A-OPERANDO(WRK-IX-TRANSIC)
054000                  MOVE WRK-SOURCE-VALUE        TO WRK-POT-BASE
054100                  COMPUTE WRK-POT-EXPOENTE
054200                        = CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC) +
054300                          CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC)
054400                  PERFORM 1200-COEF-POTENCIA THRU 1200-EXIT
054500                  MOVE WRK-POT-RESULTADO       TO WRK-DENSITY
054600                  MOVE WRK-TOTAL-COUNT         TO WRK-POT-BASE
054700                  COMPUTE WRK-POT-EXPOENTE
054800                        = CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC) +
054900                          CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC) - 1
055000                  PERFORM 1250-POTENCIA-INTEIRA THRU 1250-EXIT
055100                  MOVE WRK-POT-RESULTADO       TO WRK-DIVISOR
055200                  COMPUTE WRK-VALUE ROUNDED = WRK-DENSITY / WRK-DIVISOR
055300                  MOVE WRK-VALUE               TO WRK-AC-U
055400                  MOVE WRK-DENSITY             TO WRK-AC-DENSIDADE
055500                  MOVE CPYT003A-PROBABILID(WRK-IX-TRANSIC)
055600                          TO WRK-AC-PROBABILIDADE
055700                  MOVE CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC)
055800                          TO WRK-AC-COEF-OPERANDO
055900                  PERFORM 1400-APLICAR-COMUM THRU 1400-EXIT
056000            ELSE
056100                  MOVE WRK-SOURCE-VALUE        TO WRK-POT-BASE
056200                  MOVE CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC)
056300                          TO WRK-POT-EXPOENTE
056400                  PERFORM 1200-COEF-POTENCIA THRU 1200-EXIT
056500                  MOVE WRK-POT-RESULTADO       TO WRK-SOURCE-DENSITY
056600                  MOVE WRK-OPERAND-VALUE       TO WRK-POT-BASE
056700                  MOVE CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC)
056800                          TO WRK-POT-EXPOENTE
056900                  PERFORM 1200-COEF-POTENCIA THRU 1200-EXIT
057000                  MOVE WRK-POT-RESULTADO       TO WRK-OPERAND-DENSITY
057100                  MOVE WRK-TOTAL-COUNT         TO WRK-POT-BASE
057200                  COMPUTE WRK-POT-EXPOENTE
057300                        = CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC) +
057400                          CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC) - 1
057500                  PERFORM 1250-POTENCIA-INTEIRA THRU 1250-EXIT
057600                  MOVE WRK-POT-RESULTADO       TO WRK-DIVISOR
057700                  COMPUTE WRK-VALUE ROUNDED
057800                        = (WRK-SOURCE-DENSITY *
057900                          WRK-OPERAND-DENSITY) / WRK-DIVISOR
058000                  MOVE WRK-VALUE               TO WRK-AC-U
058100                  MOVE WRK-OPERAND-DENSITY     TO WRK-AC-DENSIDADE
058200                  MOVE CPYT003A-PROBABILID(WRK-IX-TRANSIC)
058300                          TO WRK-AC-PROBABILIDADE
058400                  MOVE CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC)
058500                          TO WRK-AC-COEF-OPERANDO
058600                  PERFORM 1400-APLICAR-COMUM THRU 1400-EXIT
058700            END-IF
058800         END-IF
058900      END-IF
059000      .
059100*-----------------------------------------------------------------
059200 2100-EXIT.                      EXIT.
059300*-----------------------------------------------------------------
059400*-----------------------------------------------------------------
059500* VALOR DA TRANSICAO - TIPO MISTURA (MESMA FORMA DO SOLUTO, MAS A
059600* BASE DA POTENCIA E A SOMA LOCAL ORIGEM+OPERANDO, NAO O TOTAL DO
059700* PASSO - E O GATILHO E POR RAMO, NAO GLOBAL). SAI EM WRK-VALUE.
059800*-----------------------------------------------------------------
059900 2200-CALC-MISTURA                SECTION.
060000*-----------------------------------------------------------------
060100      IF ORIGEM-EXTERNA
060200         IF WRK-OPERAND-VALUE > 0
060300               MOVE WRK-OPERAND-VALUE       TO WRK-POT-BASE
060400               MOVE CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC)
060500                       TO WRK-POT-EXPOENTE
060600               PERFORM 1200-COEF-POTENCIA THRU 1200-EXIT
060700               MOVE WRK-POT-RESULTADO       TO WRK-DENSITY
060800               MOVE WRK-DENSITY             TO WRK-VALUE
060900               IF CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC) > 1
061000                     MOVE WRK-OPERAND-VALUE       TO WRK-POT-BASE
061100                     COMPUTE WRK-POT-EXPOENTE
061200                           = CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC) - 1
061300                     PERFORM 1250-POTENCIA-INTEIRA THRU 1250-EXIT
061400                     MOVE WRK-POT-RESULTADO       TO WRK-DIVISOR
061500                     COMPUTE WRK-VALUE ROUNDED
061600                        = WRK-VALUE / WRK-DIVISOR
061700               END-IF
061800               MOVE WRK-VALUE               TO WRK-AC-U
061900               MOVE WRK-DENSITY             TO WRK-AC-DENSIDADE
062000               MOVE CPYT003A-PROBABILID(WRK-IX-TRANSIC)
062100                       TO WRK-AC-PROBABILIDADE
062200               MOVE CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC)
062300                       TO WRK-AC-COEF-OPERANDO
062400               PERFORM 1400-APLICAR-COMUM THRU 1400-EXIT
062500         END-IF
062600      ELSE
062700         IF OPERANDO-EXTERNO
062800            IF WRK-SOURCE-VALUE > 0
062900                  MOVE WRK-SOURCE-VALUE        TO WRK-POT-BASE
063000                  MOVE CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC)
063100                          TO WRK-POT-EXPOENTE
063200                  PERFORM 1200-COEF-POTENCIA THRU 1200-EXIT
063300                  MOVE WRK-POT-RESULTADO       TO WRK-VALUE
063400                  IF CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC) > 1
063500                        MOVE WRK-SOURCE-VALUE        TO WRK-POT-BASE
063600                        COMPUTE WRK-POT-EXPOENTE
063700                              = CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC) - 1
063800                        PERFORM 1250-POTENCIA-INTEIRA THRU 1250-EXIT
063900                        MOVE WRK-POT-RESULTADO       TO WRK-DIVISOR
064000                        COMPUTE WRK-VALUE ROUNDED
064100                           = WRK-VALUE / WRK-DIVISOR
064200                  END-IF
064300                  COMPUTE WRK-VALUE ROUNDED
064400                        = WRK-VALUE * CPYT003A-PROBABILID(WRK-IX-TRANSIC)
064500            END-IF
064600         ELSE
064700         IF CPYT003A-ORIGEM(WRK-IX-TRANSIC) =
064800            CPYT003A-OPERANDO(WRK-IX-TRANSIC)
064900            IF WRK-SOURCE-VALUE > 0
065000                  MOVE WRK-SOURCE-VALUE        TO WRK-POT-BASE
065100                  COMPUTE WRK-POT-EXPOENTE
065200                        = CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC) +
065300                          CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC)
065400                  PERFORM 1200-COEF-POTENCIA THRU 1200-EXIT
065500                  MOVE WRK-POT-RESULTADO       TO WRK-DENSITY
065600                  MOVE WRK-SOURCE-VALUE        TO WRK-POT-BASE
065700                  COMPUTE WRK-POT-EXPOENTE
065800                        = CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC) +
065900                          CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC) - 1
066000                  PERFORM 1250-POTENCIA-INTEIRA THRU 1250-EXIT
066100                  MOVE WRK-POT-RESULTADO       TO WRK-DIVISOR
066200                  COMPUTE WRK-VALUE ROUNDED = WRK-DENSITY / WRK-DIVISOR
066300                  MOVE WRK-VALUE               TO WRK-AC-U
066400                  MOVE WRK-DENSITY             TO WRK-AC-DENSIDADE
066500                  MOVE CPYT003A-PROBABILID(WRK-IX-TRANSIC)
066600                          TO WRK-AC-PROBABILIDADE
066700                  MOVE CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC)
066800                          TO WRK-AC-COEF-OPERANDO
066900                  PERFORM 1400-APLICAR-COMUM THRU 1400-EXIT
067000            END-IF
067100         ELSE
067200               COMPUTE WRK-SUM-LOCAL
067300                  = WRK-SOURCE-VALUE + WRK-OPERAND-VALUE
067400               IF WRK-SUM-LOCAL > 0
067500                     MOVE WRK-SOURCE-VALUE        TO WRK-POT-BASE
067600                     MOVE CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC)
067700                             TO WRK-POT-EXPOENTE
067800                     PERFORM 1200-COEF-POTENCIA THRU 1200-EXIT
067900                     MOVE WRK-POT-RESULTADO       TO WRK-SOURCE-DENSITY
068000                     MOVE WRK-OPERAND-VALUE       TO WRK-POT-BASE
068100                     MOVE CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC)
068200                             TO WRK-POT-EXPOENTE
068300                     PERFORM 1200-COEF-POTENCIA THRU 1200-EXIT
068400                     MOVE WRK-POT-RESULTADO       TO WRK-OPERAND-DENSITY
068500                     MOVE WRK-SUM-LOCAL           TO WRK-POT-BASE
068600                     COMPUTE WRK-POT-EXPOENTE
068700                           = CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC) +
068800                             CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC) - 1
068900                     PERFORM 1250-POTENCIA-INTEIRA THRU 1250-EXIT
069000                     MOVE WRK-POT-RESULTADO       TO WRK-DIVISOR
069100                     COMPUTE WRK-VALUE ROUNDED
069200                           = (WRK-SOURCE-DENSITY *
069300                             WRK-OPERAND-DENSITY) / WRK-DIVISOR
069400                     MOVE WRK-VALUE               TO WRK-AC-U
069500                     MOVE WRK-OPERAND-DENSITY     TO WRK-AC-DENSIDADE
069600                     MOVE CPYT003A-PROBABILID(WRK-IX-TRANSIC)
069700                             TO WRK-AC-PROBABILIDADE
069800                     MOVE CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC)
069900                             TO WRK-AC-COEF-OPERANDO
070000                     PERFORM 1400-APLICAR-COMUM THRU 1400-EXIT
070100               END-IF
070200         END-IF
070300      END-IF
070400      END-IF
070500      .
070600*-----------------------------------------------------------------
070700 2200-EXIT.                      EXIT.
070800*-----------------------------------------------------------------
070900*-----------------------------------------------------------------
071000* APLICAR WRK-VALUE AS COLUNAS ORIGEM/OPERANDO/RESULTADO NO PASSO
071100* ATUAL, CONFORME O MODO DA TRANSICAO, COM TRAVA DE NEGATIVO (CR1058)
071200*-----------------------------------------------------------------
071300 3000-GRAVAR-RESULTADO            SECTION.
071400*-----------------------------------------------------------------
071500      IF NOT ORIGEM-EXTERNA AND MODO-REMOVE
071600            COMPUTE CPYT004A-VALOR(WRK-PASSO, WRK-COL-ORIGEM) ROUNDED
071700                  = CPYT004A-VALOR(WRK-PASSO, WRK-COL-ORIGEM) -
071800                    WRK-VALUE * CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC)
071900            IF CPYT001A-PERMITE-NEGATIV = 'FALSE'
072000                  AND CPYT004A-VALOR(WRK-PASSO, WRK-COL-ORIGEM) < 0
072100                  MOVE ZERO TO CPYT004A-VALOR(WRK-PASSO, WRK-COL-ORIGEM)
072200            END-IF
072300      END-IF
072400      IF NOT OPERANDO-EXTERNO
072500            IF MODO-INIBIDOR OR MODO-RESIDUAL
072600                  COMPUTE CPYT004A-VALOR(WRK-PASSO, WRK-COL-OPERANDO)
072700                        ROUNDED
072800                        = CPYT004A-VALOR(WRK-PASSO, WRK-COL-OPERANDO)
072900                          - WRK-VALUE
073000            ELSE
073100            IF NOT MODO-RETEM
073200                  COMPUTE CPYT004A-VALOR(WRK-PASSO, WRK-COL-OPERANDO)
073300                        ROUNDED
073400                        = CPYT004A-VALOR(WRK-PASSO, WRK-COL-OPERANDO) -
073500                          WRK-VALUE * CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC)
073600            END-IF
073700            END-IF
073800            IF CPYT001A-PERMITE-NEGATIV = 'FALSE'
073900                  AND CPYT004A-VALOR(WRK-PASSO, WRK-COL-OPERANDO) < 0
074000                  MOVE ZERO TO CPYT004A-VALOR(WRK-PASSO, WRK-COL-OPERANDO)
074100            END-IF
074200      END-IF
074300      IF NOT RESULTADO-EXTERNA
074400            COMPUTE CPYT004A-VALOR(WRK-PASSO, WRK-COL-RESULTADO) ROUNDED
074500                  = CPYT004A-VALOR(WRK-PASSO, WRK-COL-RESULTADO) +
074600                    WRK-VALUE * CPYT003A-COEF-RESULT(WRK-IX-TRANSIC)
074700            IF CPYT001A-PERMITE-NEGATIV = 'FALSE'
074800                  AND CPYT004A-VALOR(WRK-PASSO, WRK-COL-RESULTADO) < 0
074900                  MOVE ZERO
075000                        TO CPYT004A-VALOR(WRK-PASSO, WRK-COL-RESULTADO)
075100            END-IF
075200      END-IF
075300      .
075400*-----------------------------------------------------------------
075500 3000-EXIT.                      EXIT.
075600*-----------------------------------------------------------------
075700*-----------------------------------------------------------------
075800* DELAY(STEP,D) = STEP - D SE STEP > D, SENAO 0 - AQUI STEP JA CHEGA
075900* COMO WRK-PASSO - 1 (PASSO ANTERIOR, BASE 1); CLAMPA NA LINHA 1
076000* (QUE REPRESENTA O PASSO 0 BASE-ZERO DA ESPECIFICACAO ORIGINAL)
076100* ENTRA: WRK-PASSO / WRK-DELAY-IN   SAI: WRK-INDICE-OUT
076200*-----------------------------------------------------------------
076300 3100-CALC-INDICE-DELAY           SECTION.
076400*-----------------------------------------------------------------
076500      COMPUTE WRK-INDICE-CALC = WRK-PASSO - 1 - WRK-DELAY-IN
076600      IF WRK-INDICE-CALC < 1
076700            MOVE 1                       TO WRK-INDICE-OUT
076800      ELSE
076900            MOVE WRK-INDICE-CALC         TO WRK-INDICE-OUT
077000      END-IF
077100      .
077200*-----------------------------------------------------------------
077300 3100-EXIT.                      EXIT.
077400*-----------------------------------------------------------------
077500*-----------------------------------------------------------------
077600* ENCERRAMENTO DO PROGRAMA
077700*-----------------------------------------------------------------
077800 9999-FINALIZAR                   SECTION.
077900*-----------------------------------------------------------------
078000      DISPLAY 'CALC001A: TABELA DE RESULTADO CALCULADA COM SUCESSO'
078100      GOBACK
078200      .
078300*-----------------------------------------------------------------
078400 9999-EXIT.                      EXIT.
078500*-----------------------------------------------------------------
