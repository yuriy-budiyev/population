000100*=================================================================
000200* PROGRAMADOR: J. ROBERTO - COBOL DICAS
000300* DATA.......: 07/03/1988
000400* DESCRICAO..: LEITURA DO ARQUIVO DE TASK DO SIMULADOR DE POPULACAO
000500* NOME.......: TASKL001A
000600*=================================================================
000700* HISTORICO DE ALTERACOES
000800*-----------------------------------------------------------------
000900* DATA       AUT  CHAMADO  DESCRICAO
001000*-----------------------------------------------------------------
001100* 07/03/1988 JRB  CR1042   PROGRAMA ORIGINAL. LE SETTINGS, ESTADOS
001200*                          E TRANSICOES DO ARQUIVO TASK, EM SUBSTI-
001300*                          TUICAO AO ANTIGO LER0001A (CADASTRO).
001400* 15/03/1988 AJM  CR1046   LINHAS FORA DOS BLOCOS STATES/TRANSITIONS
001500*                          QUE NAO CASAM COM NENHUMA CHAVE DE
001600*                          SETTING SAO SIMPLESMENTE IGNORADAS.
001700* 22/03/1988 RSM  CR1052   CORRIGIDO LIMITE DE 100 ESTADOS/500
001800*                          TRANSICOES (ESTOURO SILENCIOSO).
001900* 04/11/1999 CMS  CR1099   REVISAO Y2K - CONFIRMADA AUSENCIA DE CAMPOS
002000*                          DE ANO EM 2 DIGITOS/CENTURIA; NENHUM AJUSTE
002100*                          NECESSARIO NESTE PROGRAMA.
002200* 04/11/1999 CMS  CR1103   CELULA ALLOWNEGATIVE PASSA A SER CONVERTIDA
002300*                          PARA MAIUSCULAS AO CARREGAR - O TESTE EM
002400*                          CALC001A NAO RECONHECIA 'false' MINUSCULO
002500*                          VINDO DO TASK.CSV, DEIXANDO O TRAVAMENTO DE
002600*                          VALOR NEGATIVO SEMPRE DESLIGADO.
002700* 12/05/2000 CMS  CR1112   REVISAO POS-Y2K DA LEITURA DO TASK.CSV
002800*                          CONCLUIDA SEM PENDENCIAS ALEM DA CR1103 JA
002900*                          CORRIGIDA.
003000*=================================================================
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. TASKL001A.
003300 AUTHOR. JOSE ROBERTO.
003400 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS BATCH.
003500 DATE-WRITTEN. 07/03/1988.
003600 DATE-COMPILED.
003700 SECURITY. USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200      C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500      SELECT ARQUIVO-TASK      ASSIGN TO 'TASKIN'
004600                                     ORGANIZATION IS LINE SEQUENTIAL
004700                                     FILE STATUS IS WRK-STATUS-TASK.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  ARQUIVO-TASK
005100      LABEL RECORDS ARE STANDARD.
005200 01  REG-ARQUIVO-TASK           PIC X(2048).
005300 WORKING-STORAGE SECTION.
005400* ---------------- CONTROLE DE ARQUIVO E LEITURA -------------------
005500 01  WRK-STATUS-TASK            PIC X(02) VALUE SPACES.
005600     88  STATUS-TASK-OK                VALUE '00'.
005700     88  STATUS-TASK-FIM                VALUE '10'.
005800 01  WRK-STATUS-TASK-NUM REDEFINES WRK-STATUS-TASK
005900            PIC 9(02).
006000 01  WRK-FIM-ARQUIVO            PIC X(01) VALUE 'N'.
006100     88  FIM-DO-ARQUIVO                VALUE 'S'.
006200 77  WRK-QTDE-ESTADOS           PIC 9(03) COMP VALUE ZERO.
006300 77  WRK-QTDE-TRANSIC           PIC 9(03) COMP VALUE ZERO.
006400 01  WRK-BLOCO-ATUAL            PIC X(01) VALUE SPACE.
006500      88  BLOCO-ESTADOS                    VALUE 'E'.
006600      88  BLOCO-TRANSICOES                 VALUE 'T'.
006700      88  BLOCO-NENHUM                     VALUE SPACE.
006800* ---------------- LINHA LIDA VISTA COMO GRUPO (REDEFINES) ---------
006900 01  WRK-LINHA-GRUPO.
007000      05  WRK-LINHA-TEXTO            PIC X(2048).
007100 01  WRK-LINHA-ALT REDEFINES WRK-LINHA-GRUPO.
007200      05  WRK-LINHA-1A-CELULA        PIC X(20).
007300      05  FILLER                     PIC X(2028).
007400 01  WRK-LINHA-ALT2 REDEFINES WRK-LINHA-GRUPO.
007500      05  WRK-LINHA-PRIMEIRO-CAR     PIC X(01).
007600      05  FILLER                     PIC X(2047).
007700*-----------------------------------------------------------------
007800 COPY CPYT005A.
007900 COPY CPYT006A.
008000*-----------------------------------------------------------------
008100 LINKAGE SECTION.
008200* BOOKS DE TASK/ESTADOS/TRANSICOES (PASSADOS PELO PROGRAMA CHAMADOR)
008300 COPY CPYT001A.
008400 COPY CPYT002A.
008500 COPY CPYT003A.
008600*=================================================================
008700 PROCEDURE DIVISION USING CPYT001A-REGISTRO
008800                               CPYT002A-TABELA
008900                               CPYT003A-TABELA.
009000*=================================================================
009100*-----------------------------------------------------------------
009200* PROCESSAMENTO PRINCIPAL
009300*-----------------------------------------------------------------
009400 0000-PROCESSAR                  SECTION.
009500*-----------------------------------------------------------------
009600      OPEN INPUT ARQUIVO-TASK
009700      MOVE ZERO                    TO WRK-QTDE-ESTADOS
009800      MOVE ZERO                    TO WRK-QTDE-TRANSIC
009900      MOVE SPACE                   TO WRK-BLOCO-ATUAL
010000      PERFORM 0001-LER-LINHA THRU 0001-EXIT
010100            UNTIL FIM-DO-ARQUIVO
010200      MOVE WRK-QTDE-ESTADOS        TO CPYT002A-QTDE-ESTADOS
010300      MOVE WRK-QTDE-TRANSIC        TO CPYT003A-QTDE-TRANSIC
010400      CLOSE ARQUIVO-TASK
010500      PERFORM 9999-FINALIZAR THRU 9999-EXIT
010600      .
010700*-----------------------------------------------------------------
010800 0000-END.                       EXIT.
010900*-----------------------------------------------------------------
011000*-----------------------------------------------------------------
011100* LER UMA LINHA E DESPACHAR PARA O TRATAMENTO DEVIDO
011200*-----------------------------------------------------------------
011300 0001-LER-LINHA                  SECTION.
011400*-----------------------------------------------------------------
011500      READ ARQUIVO-TASK INTO WRK-LINHA-TEXTO
011600            AT END
011700                  MOVE 'S'                    TO WRK-FIM-ARQUIVO
011800            NOT AT END
011900                  IF WRK-LINHA-PRIMEIRO-CAR NOT = SPACE
012000                        PERFORM 0002-DESPACHAR-LINHA THRU 0002-EXIT
012100                  END-IF
012200      END-READ
012300      IF WRK-STATUS-TASK-NUM > 39
012400            DISPLAY 'TASKL001A: ERRO DE E/S NO ARQUIVO TASK - STATUS '
012500                    WRK-STATUS-TASK
012600            MOVE 'S'                    TO WRK-FIM-ARQUIVO
012700      END-IF
012800      .
012900*-----------------------------------------------------------------
013000 0001-EXIT.                      EXIT.
013100*-----------------------------------------------------------------
013200*-----------------------------------------------------------------
013300* QUEBRAR A LINHA EM CELULAS E DECIDIR O QUE FAZER COM ELA
013400*-----------------------------------------------------------------
013500 0002-DESPACHAR-LINHA             SECTION.
013600*-----------------------------------------------------------------
013700      MOVE 'P'                     TO CPYT005A-MODO
013800      MOVE ','                     TO CPYT005A-SEP-COLUNA
013900      MOVE WRK-LINHA-TEXTO         TO CPYT005A-LINHA
014000      CALL 'CSVP001A' USING CPYT005A-PARM
014100      EVALUATE CPYT005A-CELULA(1)
014200            WHEN 'States'
014300                  MOVE 'E'                    TO WRK-BLOCO-ATUAL
014400            WHEN '//States'
014500                  MOVE SPACE                  TO WRK-BLOCO-ATUAL
014600            WHEN 'Transitions'
014700                  MOVE 'T'                    TO WRK-BLOCO-ATUAL
014800            WHEN '//Transitions'
014900                  MOVE SPACE                  TO WRK-BLOCO-ATUAL
015000            WHEN OTHER
015100                  IF BLOCO-ESTADOS
015200                        PERFORM 0004-CARREGAR-ESTADO THRU 0004-EXIT
015300                  ELSE
015400                        IF BLOCO-TRANSICOES
015500                              PERFORM 0005-CARREGAR-TRANSICAO
015600                                 THRU 0005-EXIT
015700                        ELSE
015800                              PERFORM 0003-CARREGAR-SETTING THRU 0003-EXIT
015900                        END-IF
016000                  END-IF
016100      END-EVALUATE
016200      .
016300*-----------------------------------------------------------------
016400 0002-EXIT.                      EXIT.
016500*-----------------------------------------------------------------
016600*-----------------------------------------------------------------
016700* CARREGAR UMA LINHA DE SETTING (CHAVE/VALOR) FORA DOS BLOCOS
016800*-----------------------------------------------------------------
016900 0003-CARREGAR-SETTING            SECTION.
017000*-----------------------------------------------------------------
017100      EVALUATE CPYT005A-CELULA(1)
017200            WHEN 'StartPoint'
017300                  MOVE CPYT005A-CELULA(2)     TO CPYT006A-TEXTO
017400                  MOVE 'I'                    TO CPYT006A-MODO
017500                  CALL 'CNVT001A' USING CPYT006A-PARM
017600                  MOVE CPYT006A-INTEIRO
017700                           TO CPYT001A-PASSO-INICIAL
017800            WHEN 'StepsCount'
017900                  MOVE CPYT005A-CELULA(2)     TO CPYT006A-TEXTO
018000                  MOVE 'I'                    TO CPYT006A-MODO
018100                  CALL 'CNVT001A' USING CPYT006A-PARM
018200                  MOVE CPYT006A-INTEIRO
018300                           TO CPYT001A-QTDE-PASSOS
018400            WHEN 'Parallel'
018500                  MOVE CPYT005A-CELULA(2)     TO CPYT001A-PARALELO
018600            WHEN 'HigherAccuracy'
018700                  MOVE CPYT005A-CELULA(2)     TO CPYT001A-ALTA-PRECISAO
018800            WHEN 'AllowNegative'
018900                  MOVE CPYT005A-CELULA(2)     TO CPYT001A-PERMITE-NEGATIV
019000*       04/11/1999 CMS - CR1103 - CELULA CONVERTIDA PARA MAIUSCULAS
019100*          AQUI PORQUE O TASK.CSV TRAZ 'true'/'false' EM MINUSCULAS E
019200*          O TESTE EM CALC001A COMPARA CONTRA 'FALSE'.
019300                  INSPECT CPYT001A-PERMITE-NEGATIV
019400                     CONVERTING 'abcdefghijklmnopqrstuvwxyz'
019500                           TO   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
019600            WHEN 'ColumnSeparator'
019700                  MOVE CPYT005A-CELULA(2)     TO CPYT001A-SEP-COLUNA
019800            WHEN 'DecimalSeparator'
019900                  MOVE CPYT005A-CELULA(2)     TO CPYT001A-SEP-DECIMAL
020000            WHEN 'LineSeparator'
020100                  MOVE CPYT005A-CELULA(2)     TO CPYT001A-SEP-LINHA
020200            WHEN 'Encoding'
020300                  MOVE CPYT005A-CELULA(2)     TO CPYT001A-ENCODING
020400            WHEN OTHER
020500                  CONTINUE
020600      END-EVALUATE
020700      .
020800*-----------------------------------------------------------------
020900 0003-EXIT.                      EXIT.
021000*-----------------------------------------------------------------
021100*-----------------------------------------------------------------
021200* CARREGAR UMA LINHA DE ESTADO DENTRO DO BLOCO STATES
021300*-----------------------------------------------------------------
021400 0004-CARREGAR-ESTADO             SECTION.
021500*-----------------------------------------------------------------
021600      IF WRK-QTDE-ESTADOS < 100
021700            ADD 1                       TO WRK-QTDE-ESTADOS
021800            MOVE CPYT005A-CELULA(1)     TO CPYT006A-TEXTO
021900            MOVE 'I'                    TO CPYT006A-MODO
022000            CALL 'CNVT001A' USING CPYT006A-PARM
022100            MOVE CPYT006A-INTEIRO
022200                     TO CPYT002A-ID(WRK-QTDE-ESTADOS)
022300            MOVE CPYT005A-CELULA(2)
022400                     TO CPYT002A-NOME(WRK-QTDE-ESTADOS)
022500            MOVE CPYT005A-CELULA(3)     TO CPYT006A-TEXTO
022600            MOVE 'D'                    TO CPYT006A-MODO
022700            CALL 'CNVT001A' USING CPYT006A-PARM
022800            MOVE CPYT006A-DECIMAL
022900                     TO CPYT002A-QUANTIDADE(WRK-QTDE-ESTADOS)
023000            MOVE CPYT005A-CELULA(4)
023100                     TO CPYT002A-DESCRICAO(WRK-QTDE-ESTADOS)
023200      END-IF
023300      .
023400*-----------------------------------------------------------------
023500 0004-EXIT.                      EXIT.
023600*-----------------------------------------------------------------
023700*-----------------------------------------------------------------
023800* CARREGAR UMA LINHA DE TRANSICAO DENTRO DO BLOCO TRANSITIONS
023900*-----------------------------------------------------------------
024000 0005-CARREGAR-TRANSICAO          SECTION.
024100*-----------------------------------------------------------------
024200      IF WRK-QTDE-TRANSIC < 500
024300            ADD 1                       TO WRK-QTDE-TRANSIC
024400            PERFORM 0006-CONV-INTEIRO-TRANSIC THRU 0006-EXIT
024500            PERFORM 0007-CONV-DECIMAL-TRANSIC THRU 0007-EXIT
024600            MOVE CPYT005A-CELULA(12)
024700                     TO CPYT003A-DESCRICAO(WRK-QTDE-TRANSIC)
024800      END-IF
024900      .
025000*-----------------------------------------------------------------
025100 0005-EXIT.                      EXIT.
025200*-----------------------------------------------------------------
025300*-----------------------------------------------------------------
025400* CONVERTER OS CAMPOS INTEIROS DE UMA LINHA DE TRANSICAO
025500*-----------------------------------------------------------------
025600 0006-CONV-INTEIRO-TRANSIC        SECTION.
025700*-----------------------------------------------------------------
025800      MOVE 'I'                     TO CPYT006A-MODO
025900      MOVE CPYT005A-CELULA(1)      TO CPYT006A-TEXTO
026000      CALL 'CNVT001A' USING CPYT006A-PARM
026100      MOVE CPYT006A-INTEIRO
026200               TO CPYT003A-ORIGEM(WRK-QTDE-TRANSIC)
026300      MOVE CPYT005A-CELULA(2)      TO CPYT006A-TEXTO
026400      CALL 'CNVT001A' USING CPYT006A-PARM
026500      MOVE CPYT006A-INTEIRO
026600               TO CPYT003A-COEF-ORIGEM(WRK-QTDE-TRANSIC)
026700      MOVE CPYT005A-CELULA(3)      TO CPYT006A-TEXTO
026800      CALL 'CNVT001A' USING CPYT006A-PARM
026900      MOVE CPYT006A-INTEIRO
027000               TO CPYT003A-ATRASO-ORIG(WRK-QTDE-TRANSIC)
027100      MOVE CPYT005A-CELULA(4)      TO CPYT006A-TEXTO
027200      CALL 'CNVT001A' USING CPYT006A-PARM
027300      MOVE CPYT006A-INTEIRO
027400               TO CPYT003A-OPERANDO(WRK-QTDE-TRANSIC)
027500      MOVE CPYT005A-CELULA(5)      TO CPYT006A-TEXTO
027600      CALL 'CNVT001A' USING CPYT006A-PARM
027700      MOVE CPYT006A-INTEIRO
027800               TO CPYT003A-COEF-OPERAN(WRK-QTDE-TRANSIC)
027900      MOVE CPYT005A-CELULA(6)      TO CPYT006A-TEXTO
028000      CALL 'CNVT001A' USING CPYT006A-PARM
028100      MOVE CPYT006A-INTEIRO
028200               TO CPYT003A-ATRASO-OPER(WRK-QTDE-TRANSIC)
028300      MOVE CPYT005A-CELULA(7)      TO CPYT006A-TEXTO
028400      CALL 'CNVT001A' USING CPYT006A-PARM
028500      MOVE CPYT006A-INTEIRO
028600               TO CPYT003A-RESULTADO(WRK-QTDE-TRANSIC)
028700      MOVE CPYT005A-CELULA(10)     TO CPYT006A-TEXTO
028800      CALL 'CNVT001A' USING CPYT006A-PARM
028900      MOVE CPYT006A-INTEIRO
029000               TO CPYT003A-TIPO(WRK-QTDE-TRANSIC)
029100      MOVE CPYT005A-CELULA(11)     TO CPYT006A-TEXTO
029200      CALL 'CNVT001A' USING CPYT006A-PARM
029300      MOVE CPYT006A-INTEIRO
029400               TO CPYT003A-MODO(WRK-QTDE-TRANSIC)
029500      .
029600*-----------------------------------------------------------------
029700 0006-EXIT.                      EXIT.
029800*-----------------------------------------------------------------
029900*-----------------------------------------------------------------
030000* CONVERTER OS CAMPOS DECIMAIS DE UMA LINHA DE TRANSICAO
030100*-----------------------------------------------------------------
030200 0007-CONV-DECIMAL-TRANSIC        SECTION.
030300*-----------------------------------------------------------------
030400      MOVE 'D'                     TO CPYT006A-MODO
030500      MOVE CPYT005A-CELULA(8)      TO CPYT006A-TEXTO
030600      CALL 'CNVT001A' USING CPYT006A-PARM
030700      MOVE CPYT006A-DECIMAL
030800               TO CPYT003A-COEF-RESULT(WRK-QTDE-TRANSIC)
030900      MOVE CPYT005A-CELULA(9)      TO CPYT006A-TEXTO
031000      CALL 'CNVT001A' USING CPYT006A-PARM
031100      MOVE CPYT006A-DECIMAL
031200               TO CPYT003A-PROBABILID(WRK-QTDE-TRANSIC)
031300      .
031400*-----------------------------------------------------------------
031500 0007-EXIT.                      EXIT.
031600*-----------------------------------------------------------------
031700*-----------------------------------------------------------------
031800* FINALIZAR PROGRAMA
031900*-----------------------------------------------------------------
032000 9999-FINALIZAR                  SECTION.
032100*-----------------------------------------------------------------
032200      GOBACK
032300      .
032400*-----------------------------------------------------------------
032500 9999-EXIT.                      EXIT.
032600*-----------------------------------------------------------------
