000100*=================================================================
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* DATA.......: 28/01/1987
000400* DESCRICAO..: BOOK DE DATA/HORA DO SISTEMA (YYYYMMDD - HHMMSSSS),
000500*              USADO PELO SIMULADOR DE DINAMICA POPULACIONAL
000600* TAMANHO....: 00089
000700*-----------------------------------------------------------------
000800* COD001A-DATA-ANO     = ANO
000900* COD001A-DATA-MES     = MES
001000* COD001A-DATA-DIA     = DIA
001100* COD001A-DIAS-ANO     = QUANTIDADE DE DIAS DO ANO
001200* COD001A-DIA-SEMANA   = DIA DA SEMANA (1=SEGUNDA ... 7=DOMINGO)
001300* COD001A-SIGLA-SEMANA = SIGLA DE 3 LETRAS DO DIA DA SEMANA
001400* COD001A-DESC-SEMANA  = DESCRICAO POR EXTENSO DA SEMANA
001500* COD001A-DESC-MES     = DESCRICAO DO MES
001600*-----------------------------------------------------------------
001700* COD001A-HORA         = HORA
001800* COD001A-MINUTO       = MINUTO
001900* COD001A-SEGUNDO      = SEGUNDO
002000* COD001A-MILESIMO     = MILESIMO
002100* COD001A-PERIODO      = PERIODO DO DIA (MADRUGADA/MANHA/TARDE/NOITE)
002200*-----------------------------------------------------------------
002300* 28/01/1987 JRB : BOOK ORIGINAL - CADASTRO DE USUARIO
002400* 10/03/1988 AJM CR1045 : REDEFINES NUMERICAS DA DATA/HORA E FILLER
002500*                         DE PADDING, PARA REUSO PELO SIMULADOR.
002600* 12/11/1999 CMS CR1104 : SUBPROGRAMA PROGDATA APOSENTADO; ESTE BOOK
002700*                         PASSA A SER COPIADO DIRETAMENTE PELO
002800*                         PROGRAMA PRINCIPAL POPU001A (SEM LINKAGE).
002900* 20/01/2000 JRB CR1113 : CONFIRMADO QUE OS CAMPOS NUMERICOS DE DATA
003000*                         (ANO COM 4 DIGITOS) SUPORTAM A VIRADA DE
003100*                         SECULO SEM NECESSIDADE DE AJUSTE.
003200* 30/06/2000 AJM CR1121 : GRUPO REORGANIZADO - CAMPOS DE SEMANA/ANO
003300*                         AGRUPADOS JUNTO DA DATA (ANTES A ORDEM
003400*                         SEGUIA O ANTIGO CADASTRO DE USUARIO E NAO
003500*                         FAZIA SENTIDO PARA O CARIMBO DO SIMULADOR);
003600*                         INCLUIDA COD001A-SIGLA-SEMANA (BANNER
003700*                         CURTO) E REDUZIDA COD001A-PERIODO DE
003800*                         X(020) PARA X(015) (NENHUM VALOR PASSA DE
003900*                         9 CARACTERES). TAMANHO DO BOOK PASSOU DE
004000*                         00086 PARA 00089.
004100*=================================================================
004200 01  COD001A-REGISTRO.
004300*      YYYYMMDD
004400       05  COD001A-DATA.
004500        10 COD001A-DATA-ANO            PIC 9(004).
004600        10 COD001A-DATA-MES            PIC 9(002).
004700        10 COD001A-DATA-DIA            PIC 9(002).
004800       05  COD001A-DIAS-ANO            PIC 9(003).
004900       05  COD001A-DIA-SEMANA          PIC 9(002).
005000       05  COD001A-SIGLA-SEMANA        PIC X(003).
005100       05  COD001A-DESC-SEMANA         PIC X(020).
005200       05  COD001A-DESC-MES            PIC X(020).
005300*      HHMMSSSS
005400       05  COD001A-TIME.
005500        10 COD001A-HORA                PIC 9(002).
005600        10 COD001A-MINUTO              PIC 9(002).
005700        10 COD001A-SEGUNDO             PIC 9(002).
005800        10 COD001A-MILESIMO            PIC 9(002).
005900       05  COD001A-PERIODO             PIC X(015).
006000       05  FILLER                      PIC X(010) VALUE SPACES.
006100* ---------------- REDEFINES 1 DE 3 - DATA COMO NUMERO UNICO --------
006200 01  COD001A-DATA-ALT REDEFINES COD001A-REGISTRO.
006300       05  COD001A-DATA-NUM            PIC 9(008).
006400       05  FILLER                      PIC X(081).
006500* ---------------- REDEFINES 2 DE 3 - HORA COMO NUMERO UNICO --------
006600 01  COD001A-TIME-ALT REDEFINES COD001A-REGISTRO.
006700       05  FILLER                      PIC X(056).
006800       05  COD001A-TIME-NUM            PIC 9(008).
006900       05  FILLER                      PIC X(025).
007000* ---------------- REDEFINES 3 DE 3 - DUMP COMPLETO (DEBUG) ---------
007100 01  COD001A-REGISTRO-ALT REDEFINES COD001A-REGISTRO.
007200       05  COD001A-REGISTRO-DUMP       PIC X(089).
