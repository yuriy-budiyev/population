000100*=================================================================
000200* PROGRAMADOR: J. ROBERTO - COBOL DICAS
000300* DATA.......: 08/03/1988
000400* DESCRICAO..: GRAVACAO DO ARQUIVO DE TASK DO SIMULADOR DE POPULACAO
000500* NOME.......: TASKG001A
000600*=================================================================
000700* HISTORICO DE ALTERACOES
000800*-----------------------------------------------------------------
000900* DATA       AUT  CHAMADO  DESCRICAO
001000*-----------------------------------------------------------------
001100* 08/03/1988 JRB  CR1042   PROGRAMA ORIGINAL. GRAVA SETTINGS, ESTADOS
001200*                          E TRANSICOES DE VOLTA NO ARQUIVO TASK, EM
001300*                          SUBSTITUICAO AO ANTIGO GRAV001A (CADASTRO).
001400* 18/03/1988 AJM  CR1046   INCLUIDA LINHA DE CABECALHO DE FORMATO/
001500*                          VERSAO NO INICIO DO ARQUIVO GRAVADO.
001600* 24/03/1988 RSM  CR1053   GRAVACAO USADA COMO COPIA DE AUDITORIA DO
001700*                          TASK EFETIVAMENTE PROCESSADO PELO CALC001A.
001800* 04/11/1999 CMS  CR1099   REVISAO Y2K - CONFIRMADA AUSENCIA DE CAMPOS
001900*                          DE ANO EM 2 DIGITOS/CENTURIA; NENHUM AJUSTE
002000*                          NECESSARIO NESTE PROGRAMA.
002100* 05/05/2000 AJM  CR1111   REVISAO POS-Y2K DA COPIA DE AUDITORIA DO
002200*                          TASK; SEM IMPACTO, NENHUMA ALTERACAO DE
002300*                          CODIGO.
002400*=================================================================
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID. TASKG001A.
002700 AUTHOR. JOSE ROBERTO.
002800 INSTALLATION. COBOL DICAS - NUCLEO DE SISTEMAS BATCH.
002900 DATE-WRITTEN. 08/03/1988.
003000 DATE-COMPILED.
003100 SECURITY. USO INTERNO - NAO DISTRIBUIR FORA DO NUCLEO.
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600      C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900      SELECT ARQUIVO-TASK      ASSIGN TO 'TASKOUT'
004000                                     ORGANIZATION IS LINE SEQUENTIAL
004100                                     FILE STATUS IS WRK-STATUS-TASK.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  ARQUIVO-TASK
004500      LABEL RECORDS ARE STANDARD.
004600 01  REG-ARQUIVO-TASK           PIC X(2048).
004700 01  REG-ARQUIVO-TASK-ALT REDEFINES REG-ARQUIVO-TASK.
004800      05  REG-ARQUIVO-1A-CELULA      PIC X(40).
004900      05  FILLER                     PIC X(2008).
005000 WORKING-STORAGE SECTION.
005100* ---------------- CONTROLE DE ARQUIVO E GRAVACAO -------------------
005200 01  WRK-STATUS-TASK            PIC X(02) VALUE SPACES.
005300          88  STATUS-TASK-OK                   VALUE '00'.
005400 01  WRK-STATUS-TASK-NUM REDEFINES WRK-STATUS-TASK
005500            PIC 9(02).
005600 77  WRK-IX-ESTADO              PIC 9(03) COMP VALUE ZERO.
005700 77  WRK-IX-TRANSIC             PIC 9(03) COMP VALUE ZERO.
005800*-----------------------------------------------------------------
005900 COPY CPYT005A.
006000* ---------------- AREA DE DUMP DO PARM DO CSVP001A (DEBUG CR1053) --
006100 01  CPYT005A-PARM-ALT REDEFINES CPYT005A-PARM.
006200      05  CPYT005A-PARM-DUMP         PIC X(50).
006300      05  FILLER                     PIC X(2211).
006400 COPY CPYT006A.
006500*-----------------------------------------------------------------
006600 LINKAGE SECTION.
006700* BOOKS DE TASK/ESTADOS/TRANSICOES (PASSADOS PELO PROGRAMA CHAMADOR)
006800 COPY CPYT001A.
006900 COPY CPYT002A.
007000 COPY CPYT003A.
007100*=================================================================
007200 PROCEDURE DIVISION USING CPYT001A-REGISTRO
007300                               CPYT002A-TABELA
007400                               CPYT003A-TABELA.
007500*=================================================================
007600*-----------------------------------------------------------------
007700* PROCESSAMENTO PRINCIPAL
007800*-----------------------------------------------------------------
007900 0000-PROCESSAR                  SECTION.
008000*-----------------------------------------------------------------
008100      OPEN OUTPUT ARQUIVO-TASK
008200      PERFORM 0001-GRAVAR-CABECALHO THRU 0001-EXIT
008300      PERFORM 0002-GRAVAR-SETTINGS THRU 0002-EXIT
008400      PERFORM 0003-GRAVAR-ESTADOS THRU 0003-EXIT
008500      PERFORM 0004-GRAVAR-TRANSICOES THRU 0004-EXIT
008600      CLOSE ARQUIVO-TASK
008700      PERFORM 9999-FINALIZAR THRU 9999-EXIT
008800      .
008900*-----------------------------------------------------------------
009000 0000-END.                       EXIT.
009100*-----------------------------------------------------------------
009200*-----------------------------------------------------------------
009300* GRAVAR A LINHA DE FORMATO/VERSAO NO TOPO DO ARQUIVO
009400*-----------------------------------------------------------------
009500 0001-GRAVAR-CABECALHO           SECTION.
009600*-----------------------------------------------------------------
009700      MOVE 'SIMULACAO-TASK'        TO CPYT005A-CELULA(1)
009800      MOVE '01'                    TO CPYT005A-CELULA(2)
009900      MOVE 2                       TO CPYT005A-QTDE-CEL
010000      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
010100      .
010200*-----------------------------------------------------------------
010300 0001-EXIT.                      EXIT.
010400*-----------------------------------------------------------------
010500*-----------------------------------------------------------------
010600* GRAVAR AS 9 LINHAS DE SETTING, NA ORDEM FIXA DE CHAVES
010700*-----------------------------------------------------------------
010800 0002-GRAVAR-SETTINGS             SECTION.
010900*-----------------------------------------------------------------
011000      MOVE 'StartPoint'            TO CPYT005A-CELULA(1)
011100      MOVE CPYT001A-PASSO-INICIAL  TO CPYT006A-INTEIRO
011200      MOVE 'N'                     TO CPYT006A-MODO
011300      CALL 'CNVT001A' USING CPYT006A-PARM
011400      MOVE CPYT006A-TEXTO          TO CPYT005A-CELULA(2)
011500      MOVE 2                       TO CPYT005A-QTDE-CEL
011600      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
011700      MOVE 'StepsCount'            TO CPYT005A-CELULA(1)
011800      MOVE CPYT001A-QTDE-PASSOS    TO CPYT006A-INTEIRO
011900      MOVE 'N'                     TO CPYT006A-MODO
012000      CALL 'CNVT001A' USING CPYT006A-PARM
012100      MOVE CPYT006A-TEXTO          TO CPYT005A-CELULA(2)
012200      MOVE 2                       TO CPYT005A-QTDE-CEL
012300      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
012400      MOVE 'Parallel'              TO CPYT005A-CELULA(1)
012500      MOVE CPYT001A-PARALELO       TO CPYT005A-CELULA(2)
012600      MOVE 2                       TO CPYT005A-QTDE-CEL
012700      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
012800      MOVE 'HigherAccuracy'        TO CPYT005A-CELULA(1)
012900      MOVE CPYT001A-ALTA-PRECISAO  TO CPYT005A-CELULA(2)
013000      MOVE 2                       TO CPYT005A-QTDE-CEL
013100      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
013200      MOVE 'AllowNegative'         TO CPYT005A-CELULA(1)
013300      MOVE CPYT001A-PERMITE-NEGATIV TO CPYT005A-CELULA(2)
013400      MOVE 2                       TO CPYT005A-QTDE-CEL
013500      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
013600      MOVE 'ColumnSeparator'       TO CPYT005A-CELULA(1)
013700      MOVE CPYT001A-SEP-COLUNA     TO CPYT005A-CELULA(2)
013800      MOVE 2                       TO CPYT005A-QTDE-CEL
013900      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
014000      MOVE 'DecimalSeparator'      TO CPYT005A-CELULA(1)
014100      MOVE CPYT001A-SEP-DECIMAL    TO CPYT005A-CELULA(2)
014200      MOVE 2                       TO CPYT005A-QTDE-CEL
014300      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
014400      MOVE 'LineSeparator'         TO CPYT005A-CELULA(1)
014500      MOVE CPYT001A-SEP-LINHA      TO CPYT005A-CELULA(2)
014600      MOVE 2                       TO CPYT005A-QTDE-CEL
014700      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
014800      MOVE 'Encoding'              TO CPYT005A-CELULA(1)
014900      MOVE CPYT001A-ENCODING       TO CPYT005A-CELULA(2)
015000      MOVE 2                       TO CPYT005A-QTDE-CEL
015100      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
015200      .
015300*-----------------------------------------------------------------
015400 0002-EXIT.                      EXIT.
015500*-----------------------------------------------------------------
015600*-----------------------------------------------------------------
015700* GRAVAR O BLOCO STATES: LINHA ABRE, N LINHAS DE ESTADO, LINHA FECHA
015800*-----------------------------------------------------------------
015900 0003-GRAVAR-ESTADOS              SECTION.
016000*-----------------------------------------------------------------
016100      MOVE 'States'                TO CPYT005A-CELULA(1)
016200      MOVE 1                       TO CPYT005A-QTDE-CEL
016300      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
016400      PERFORM 0011-GRAVAR-1-ESTADO THRU 0011-EXIT
016500                  VARYING WRK-IX-ESTADO FROM 1 BY 1
016600                  UNTIL WRK-IX-ESTADO > CPYT002A-QTDE-ESTADOS
016700      MOVE '//States'              TO CPYT005A-CELULA(1)
016800      MOVE 1                       TO CPYT005A-QTDE-CEL
016900      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
017000      .
017100*-----------------------------------------------------------------
017200 0003-EXIT.                      EXIT.
017300*-----------------------------------------------------------------
017400*-----------------------------------------------------------------
017500* GRAVAR UMA LINHA DE ESTADO (ID, NOME, QUANTIDADE, DESCRICAO)
017600*-----------------------------------------------------------------
017700 0011-GRAVAR-1-ESTADO             SECTION.
017800*-----------------------------------------------------------------
017900      MOVE CPYT002A-ID(WRK-IX-ESTADO) TO CPYT006A-INTEIRO
018000      MOVE 'N'                     TO CPYT006A-MODO
018100      CALL 'CNVT001A' USING CPYT006A-PARM
018200      MOVE CPYT006A-TEXTO          TO CPYT005A-CELULA(1)
018300      MOVE CPYT002A-NOME(WRK-IX-ESTADO)
018400                                          TO CPYT005A-CELULA(2)
018500      MOVE CPYT002A-QUANTIDADE(WRK-IX-ESTADO) TO CPYT006A-DECIMAL
018600      MOVE 'E'                     TO CPYT006A-MODO
018700      CALL 'CNVT001A' USING CPYT006A-PARM
018800      MOVE CPYT006A-TEXTO          TO CPYT005A-CELULA(3)
018900      MOVE CPYT002A-DESCRICAO(WRK-IX-ESTADO)
019000                                          TO CPYT005A-CELULA(4)
019100      MOVE 4                       TO CPYT005A-QTDE-CEL
019200      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
019300      .
019400*-----------------------------------------------------------------
019500 0011-EXIT.                      EXIT.
019600*-----------------------------------------------------------------
019700*-----------------------------------------------------------------
019800* GRAVAR O BLOCO TRANSITIONS: LINHA ABRE, M LINHAS, LINHA FECHA
019900*-----------------------------------------------------------------
020000 0004-GRAVAR-TRANSICOES           SECTION.
020100*-----------------------------------------------------------------
020200      MOVE 'Transitions'           TO CPYT005A-CELULA(1)
020300      MOVE 1                       TO CPYT005A-QTDE-CEL
020400      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
020500      PERFORM 0012-GRAVAR-1-TRANSIC THRU 0012-EXIT
020600                  VARYING WRK-IX-TRANSIC FROM 1 BY 1
020700                  UNTIL WRK-IX-TRANSIC > CPYT003A-QTDE-TRANSIC
020800      MOVE '//Transitions'         TO CPYT005A-CELULA(1)
020900      MOVE 1                       TO CPYT005A-QTDE-CEL
021000      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
021100      .
021200*-----------------------------------------------------------------
021300 0004-EXIT.                      EXIT.
021400*-----------------------------------------------------------------
021500*-----------------------------------------------------------------
021600* GRAVAR UMA LINHA DE TRANSICAO (12 CELULAS, ORDEM DO BOOK CPYT003A)
021700*-----------------------------------------------------------------
021800 0012-GRAVAR-1-TRANSIC            SECTION.
021900*-----------------------------------------------------------------
022000      PERFORM 0013-CONV-INTEIRO-TRANSIC THRU 0013-EXIT
022100      PERFORM 0014-CONV-DECIMAL-TRANSIC THRU 0014-EXIT
022200      MOVE CPYT003A-DESCRICAO(WRK-IX-TRANSIC)
022300                                          TO CPYT005A-CELULA(12)
022400      MOVE 12                      TO CPYT005A-QTDE-CEL
022500      PERFORM 0010-EMITIR-LINHA THRU 0010-EXIT
022600      .
022700*-----------------------------------------------------------------
022800 0012-EXIT.                      EXIT.
022900*-----------------------------------------------------------------
023000*-----------------------------------------------------------------
023100* CONVERTER OS 9 CAMPOS INTEIROS DA TRANSICAO PARA AS CELULAS 1,2,3,
023200* 4,5,6,7,10,11 (ORIGEM/COEF/ATRASO/OPERANDO/COEF/ATRASO/RESULT/TIPO/MODO)
023300*-----------------------------------------------------------------
023400 0013-CONV-INTEIRO-TRANSIC        SECTION.
023500*-----------------------------------------------------------------
023600      MOVE 'N'                     TO CPYT006A-MODO
023700      MOVE CPYT003A-ORIGEM(WRK-IX-TRANSIC) TO CPYT006A-INTEIRO
023800      CALL 'CNVT001A' USING CPYT006A-PARM
023900      MOVE CPYT006A-TEXTO          TO CPYT005A-CELULA(1)
024000      MOVE CPYT003A-COEF-ORIGEM(WRK-IX-TRANSIC) TO CPYT006A-INTEIRO
024100      CALL 'CNVT001A' USING CPYT006A-PARM
024200      MOVE CPYT006A-TEXTO          TO CPYT005A-CELULA(2)
024300      MOVE CPYT003A-ATRASO-ORIG(WRK-IX-TRANSIC) TO CPYT006A-INTEIRO
024400      CALL 'CNVT001A' USING CPYT006A-PARM
024500      MOVE CPYT006A-TEXTO          TO CPYT005A-CELULA(3)
024600      MOVE CPYT003A-OPERANDO(WRK-IX-TRANSIC) TO CPYT006A-INTEIRO
024700      CALL 'CNVT001A' USING CPYT006A-PARM
024800      MOVE CPYT006A-TEXTO          TO CPYT005A-CELULA(4)
024900      MOVE CPYT003A-COEF-OPERAN(WRK-IX-TRANSIC) TO CPYT006A-INTEIRO
025000      CALL 'CNVT001A' USING CPYT006A-PARM
025100      MOVE CPYT006A-TEXTO          TO CPYT005A-CELULA(5)
025200      MOVE CPYT003A-ATRASO-OPER(WRK-IX-TRANSIC) TO CPYT006A-INTEIRO
025300      CALL 'CNVT001A' USING CPYT006A-PARM
025400      MOVE CPYT006A-TEXTO          TO CPYT005A-CELULA(6)
025500      MOVE CPYT003A-RESULTADO(WRK-IX-TRANSIC) TO CPYT006A-INTEIRO
025600      CALL 'CNVT001A' USING CPYT006A-PARM
025700      MOVE CPYT006A-TEXTO          TO CPYT005A-CELULA(7)
025800      MOVE CPYT003A-TIPO(WRK-IX-TRANSIC) TO CPYT006A-INTEIRO
025900      CALL 'CNVT001A' USING CPYT006A-PARM
026000      MOVE CPYT006A-TEXTO          TO CPYT005A-CELULA(10)
026100      MOVE CPYT003A-MODO(WRK-IX-TRANSIC) TO CPYT006A-INTEIRO
026200      CALL 'CNVT001A' USING CPYT006A-PARM
026300      MOVE CPYT006A-TEXTO          TO CPYT005A-CELULA(11)
026400      .
026500*-----------------------------------------------------------------
026600 0013-EXIT.                      EXIT.
026700*-----------------------------------------------------------------
026800*-----------------------------------------------------------------
026900* CONVERTER OS 2 CAMPOS DECIMAIS DA TRANSICAO (CELULAS 8 E 9)
027000*-----------------------------------------------------------------
027100 0014-CONV-DECIMAL-TRANSIC        SECTION.
027200*-----------------------------------------------------------------
027300      MOVE 'E'                     TO CPYT006A-MODO
027400      MOVE CPYT003A-COEF-RESULT(WRK-IX-TRANSIC) TO CPYT006A-DECIMAL
027500      CALL 'CNVT001A' USING CPYT006A-PARM
027600      MOVE CPYT006A-TEXTO          TO CPYT005A-CELULA(8)
027700      MOVE CPYT003A-PROBABILID(WRK-IX-TRANSIC) TO CPYT006A-DECIMAL
027800      CALL 'CNVT001A' USING CPYT006A-PARM
027900      MOVE CPYT006A-TEXTO          TO CPYT005A-CELULA(9)
028000      .
028100*-----------------------------------------------------------------
028200 0014-EXIT.                      EXIT.
028300*-----------------------------------------------------------------
028400*-----------------------------------------------------------------
028500* MONTAR A LINHA CSV A PARTIR DAS CELULAS E GRAVAR NO ARQUIVO
028600*-----------------------------------------------------------------
028700 0010-EMITIR-LINHA                SECTION.
028800*-----------------------------------------------------------------
028900      MOVE 'F'                     TO CPYT005A-MODO
029000      MOVE ','                     TO CPYT005A-SEP-COLUNA
029100      CALL 'CSVP001A' USING CPYT005A-PARM
029200      MOVE CPYT005A-LINHA          TO REG-ARQUIVO-TASK
029300      WRITE REG-ARQUIVO-TASK
029400      IF WRK-STATUS-TASK-NUM > 39
029500            DISPLAY 'TASKG001A: ERRO DE E/S NO ARQUIVO TASK - STATUS '
029600                    WRK-STATUS-TASK
029700            DISPLAY 'TASKG001A: 1A CELULA GRAVADA = '
029800                    REG-ARQUIVO-1A-CELULA
029900            DISPLAY 'TASKG001A: DUMP DO PARM CSVP001A = '
030000                    CPYT005A-PARM-DUMP
030100      END-IF
030200      .
030300*-----------------------------------------------------------------
030400 0010-EXIT.                      EXIT.
030500*-----------------------------------------------------------------
030600*-----------------------------------------------------------------
030700* FINALIZAR PROGRAMA
030800*-----------------------------------------------------------------
030900 9999-FINALIZAR                  SECTION.
031000*-----------------------------------------------------------------
031100      GOBACK
031200      .
031300*-----------------------------------------------------------------
031400 9999-EXIT.                      EXIT.
031500*-----------------------------------------------------------------
