000100*=================================================================
000200* DESCRICAO..: BOOK DE INTERFACE DO MODULO CSVP001A (CSV GENERICO)
000300* PROGRAMADOR: A. MENDES - COBOL DICAS
000400* DATA.......: 05/03/1988
000500* TAMANHO....: 20221
000600*-----------------------------------------------------------------
000700* CPYT005A-MODO       = 'P' QUEBRA LINHA EM CELULAS (PARSE)
000800*                       'F' MONTA LINHA A PARTIR DAS CELULAS (FORMAT)
000900* CPYT005A-SEP-COLUNA = CARACTER SEPARADOR DE CELULA (VIRGULA DEFAULT)
001000* CPYT005A-LINHA      = LINHA BRUTA (ENTRADA NO MODO P, SAIDA NO F)
001100* CPYT005A-QTDE-CEL   = QUANTIDADE DE CELULAS VALIDAS NA TABELA
001200* CPYT005A-CELULA     = VALOR DE CADA CELULA, SEMPRE COMO TEXTO
001300*-----------------------------------------------------------------
001400* 05/03/1988 AJM CR1042 : BOOK ORIGINAL - PORTE DO SIMULADOR
001500* 28/03/1988 RSM CR1054 : TABELA DE CELULAS AMPLIADA DE 40 PARA 101
001600*                         (COLUNA "STEP" + ATE 100 ESTADOS) PARA
001700*                         ATENDER A LINHA DE CABECALHO DO REL0003A.
001800* 14/02/2000 AJM CR1118 : REVISAO POS-Y2K DO BOOK; SEM CAMPOS DE DATA,
001900*                         NENHUM AJUSTE NECESSARIO ALEM DA CR1054 JA
002000*                         FEITA.
002100*=================================================================
002200 01  CPYT005A-PARM.
002300  05  CPYT005A-MODO               PIC X(01).
002400  05  CPYT005A-SEP-COLUNA         PIC X(01).
002500  05  CPYT005A-LINHA              PIC X(2048).
002600  05  CPYT005A-QTDE-CEL           PIC 9(03) COMP.
002700  05  CPYT005A-CELULA OCCURS 101 TIMES
002800                    PIC X(200).
002900  05  FILLER                      PIC X(10) VALUE SPACES.
