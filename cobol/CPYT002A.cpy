000100*=================================================================
000200* DESCRICAO..: BOOK DE ESTADOS DA SIMULACAO (POPULACAO)
000300* PROGRAMADOR: A. MENDES - COBOL DICAS
000400* DATA.......: 05/03/1988
000500* TAMANHO....: 00284 (POR OCORRENCIA)
000600*-----------------------------------------------------------------
000700* CPYT002A-QTDE-ESTADOS = QUANTIDADE DE ESTADOS CARREGADOS
000800* CPYT002A-ID           = IDENTIFICADOR DO ESTADO (-1 = EXTERNO)
000900* CPYT002A-NOME         = NOME DE EXIBICAO DO ESTADO
001000* CPYT002A-QUANTIDADE   = QUANTIDADE INICIAL NO PASSO ZERO
001100* CPYT002A-DESCRICAO    = DESCRICAO LIVRE (NAO USADA NO CALCULO)
001200*-----------------------------------------------------------------
001300* 05/03/1988 AJM CR1042 : BOOK ORIGINAL - PORTE DO SIMULADOR
001400* 10/02/2000 RSM CR1115 : REVISAO POS-Y2K DO BOOK; SEM CAMPOS DE DATA,
001500*                         NENHUM AJUSTE NECESSARIO.
001600*=================================================================
001700 01  CPYT002A-TABELA.
001800  05  CPYT002A-QTDE-ESTADOS       PIC 9(03) COMP.
001900  05  CPYT002A-ESTADO OCCURS 100 TIMES.
002000   10  CPYT002A-ID              PIC S9(09).
002100   10  CPYT002A-NOME            PIC X(60).
002200   10  CPYT002A-QUANTIDADE      PIC S9(09)V9(06).
002300   10  CPYT002A-DESCRICAO       PIC X(200).
002400  05  FILLER                      PIC X(10) VALUE SPACES.
