000100*=================================================================
000200* DESCRICAO..: BOOK DE INTERFACE DO MODULO CNVT001A (CONVERSAO)
000300* PROGRAMADOR: A. MENDES - COBOL DICAS
000400* DATA.......: 06/03/1988
000500* TAMANHO....: 00043
000600*-----------------------------------------------------------------
000700* CNVT001A-MODO     = 'I' TEXTO->INTEIRO   'N' INTEIRO->TEXTO
000800*                     'D' TEXTO->DECIMAL   'E' DECIMAL->TEXTO
000900* CNVT001A-TEXTO    = CELULA CSV (ENTRADA NO 'I'/'D', SAIDA NO 'N'/'E')
001000* CNVT001A-INTEIRO  = VALOR INTEIRO (S9(09))
001100* CNVT001A-DECIMAL  = VALOR DECIMAL (S9(09)V9(06))
001200*-----------------------------------------------------------------
001300* 06/03/1988 AJM CR1043 : BOOK ORIGINAL - PORTE DO SIMULADOR
001400* 14/02/2000 RSM CR1119 : REVISAO POS-Y2K DO BOOK; SEM CAMPOS DE DATA,
001500*                         NENHUM AJUSTE NECESSARIO.
001600*=================================================================
001700 01  CPYT006A-PARM.
001800  05  CPYT006A-MODO               PIC X(01).
001900  05  CPYT006A-TEXTO              PIC X(20).
002000  05  CPYT006A-INTEIRO            PIC S9(09).
002100  05  CPYT006A-DECIMAL            PIC S9(09)V9(06).
002200  05  FILLER                      PIC X(10) VALUE SPACES.
